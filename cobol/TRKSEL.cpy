000100*  TRK FILE SELECT - TRUCK FLEET
000200     SELECT TRKFILE ASSIGN TO TRUCKS
000300            FILE STATUS IS TRK-STATUS
000400            ORGANIZATION IS LINE SEQUENTIAL.
