000100*****************************************************************
000200* RAT  -  TARIFF TABLE RECORD                                    *
000300*         PER-MANUFACTURER, PER-WAREHOUSE, PER-DESTINATION       *
000400*         WEIGHT-BRACKET FREIGHT RATE SHEET.  SORTED ON THE      *
000500*         TARIFF FILE MFR + WAREHOUSE + CITY.  FIXED 100 BYTES.  *
000600*         USED BY RATECALC.                                     *
000700*-----------------------------------------------------------------
000800*   MODIFIED: 04/14/1987  JBL  W.O. DSP-014  ORIGINAL LAYOUT
000900*****************************************************************
001000 01  RAT-RECORD.
001100     05  RAT-MANUFACTURER            PIC X(10).
001200     05  RAT-WAREHOUSE               PIC X(20).
001300     05  RAT-CITY                    PIC X(20).
001400     05  RAT-PROVINCE                PIC X(02).
001500     05  RAT-RATE-1                  PIC 9(03)V99.
001600     05  RAT-RATE-2                  PIC 9(03)V99.
001700     05  RAT-RATE-3                  PIC 9(03)V99.
001800     05  RAT-RATE-4                  PIC 9(03)V99.
001900     05  RAT-RATE-5                  PIC 9(03)V99.
002000     05  RAT-RATE-6                  PIC 9(03)V99.
002100     05  RAT-MIN-CHARGE              PIC 9(05)V99.
002200     05  FILLER                      PIC X(11).
