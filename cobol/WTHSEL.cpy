000100*  WTH FILE SELECT - WEATHER FORECAST FEED
000200     SELECT WTHFILE ASSIGN TO WEATHER
000300            FILE STATUS IS WTH-STATUS
000400            ORGANIZATION IS LINE SEQUENTIAL.
