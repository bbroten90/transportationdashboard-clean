000100*****************************************************************
000200* CRIT  -  ORDER-FILTER CONTROL CARD                            *
000300*          ONE RECORD OF SELECTION CRITERIA READ ONCE AT THE    *
000400*          START OF ORDFILTR.  EVERY CRITERION IS OPTIONAL -    *
000500*          A BLANK ENTRY (OR ZERO DATE) MEANS "DON'T TEST IT".  *
000600*          FIXED 140-BYTE RECORD.                               *
000700*-----------------------------------------------------------------
000800*   MODIFIED: 03/02/1995  JEC  W.O. DSP-061
000900*             ORIGINAL CONTROL CARD FOR THE ORDER-FILTER RERUN
001000*             UTILITY.
001100*****************************************************************
001200 01  CRIT-RECORD.
001300     05  CRIT-STATUS-LIST OCCURS 5 TIMES
001400         INDEXED BY CRIT-STAT-IDX.
001500         10  CRIT-STATUS-VAL         PIC X(10).
001600     05  CRIT-PRIORITY-LIST OCCURS 3 TIMES
001700         INDEXED BY CRIT-PRI-IDX.
001800         10  CRIT-PRIORITY-VAL       PIC X(06).
001900     05  CRIT-CUSTOMER-ID            PIC X(10).
002000     05  CRIT-DATE-FROM              PIC 9(08).
002100     05  CRIT-DATE-TO                PIC 9(08).
002200     05  CRIT-SHIP-FROM              PIC X(20).
002300     05  CRIT-SHIP-TO                PIC X(20).
002400     05  FILLER                      PIC X(06).
