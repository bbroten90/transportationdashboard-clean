000100*****************************************************************
000200* INTK  -  RAW ORDER INTAKE RECORD                               *
000300*          DOCUMENT-CAPTURE OUTPUT BEFORE EDIT - SAME FIELDS AS  *
000400*          ORD-RECORD PLUS THE UNRESOLVED PICKUP STREET ADDRESS. *
000500*          FIXED 300-BYTE RECORD.  USED BY ORDINTK ONLY.        *
000600*-----------------------------------------------------------------
000700*   MODIFIED: 04/14/1987  JBL  W.O. DSP-014  ORIGINAL LAYOUT
000800*****************************************************************
000900 01  INTK-RECORD.
001000     05  INTK-ID                     PIC X(15).
001100     05  INTK-CUSTOMER-ID            PIC X(10).
001200     05  INTK-CUSTOMER-NAME          PIC X(30).
001300     05  INTK-MANUFACTURER           PIC X(10).
001400     05  INTK-SHIP-FROM              PIC X(20).
001500     05  INTK-SHIP-TO                PIC X(20).
001600     05  INTK-PICKUP-DATE            PIC 9(08).
001700     05  INTK-STATUS                 PIC X(10).
001800     05  INTK-PRIORITY               PIC X(06).
001900     05  INTK-WEIGHT-KG              PIC 9(07)V99.
002000     05  INTK-WEIGHT-LBS             PIC 9(07)V99.
002100     05  INTK-GROSS-KG               PIC 9(07)V99.
002200     05  INTK-GROSS-LBS              PIC 9(07)V99.
002300     05  INTK-PO-NUMBER              PIC X(15).
002400     05  INTK-NET-QTY                PIC 9(05).
002500     05  INTK-REQ-REFRIG             PIC X(01).
002600     05  INTK-REQ-HEAT               PIC X(01).
002700     05  INTK-REQ-FRAGILE            PIC X(01).
002800     05  INTK-REQ-HAZMAT             PIC X(01).
002900     05  INTK-REQ-RUSH               PIC X(01).
003000     05  INTK-FROM-CONF              PIC 9V99.
003100     05  INTK-NEEDS-REVIEW           PIC X(01).
003200     05  INTK-NOTES                  PIC X(60).
003300     05  INTK-SHIP-FROM-ADDR         PIC X(40).
003400     05  FILLER                      PIC X(06).
