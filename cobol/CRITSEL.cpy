000100*  CRIT FILE SELECT - ORDER-FILTER CONTROL CARD
000200     SELECT CRITFILE ASSIGN TO CRITERIA
000300            FILE STATUS IS CRIT-STATUS
000400            ORGANIZATION IS LINE SEQUENTIAL.
