000100*  TRL FILE SELECT - TRAILER FLEET
000200     SELECT TRLFILE ASSIGN TO TRAILERS
000300            FILE STATUS IS TRL-STATUS
000400            ORGANIZATION IS LINE SEQUENTIAL.
