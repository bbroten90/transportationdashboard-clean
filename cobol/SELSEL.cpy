000100*  SEL FILE SELECT - ORDER-FILTER SELECTION OUTPUT
000200     SELECT SELFILE ASSIGN TO SELECTED
000300            FILE STATUS IS SEL-STATUS
000400            ORGANIZATION IS LINE SEQUENTIAL.
