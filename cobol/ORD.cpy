000100*****************************************************************
000200* ORD  -  ORDER MASTER RECORD                                   *
000300*         ONE CUSTOMER FREIGHT ORDER, FROM INTAKE THROUGH       *
000400*         RATING AND DISPATCH.  SHARED BY ORDINTK (OUTPUT),     *
000500*         RATECALC, DISPATCH AND ORDFILTR (INPUT).              *
000600*         FIXED 260-BYTE RECORD.                                *
000700*-----------------------------------------------------------------
000800*   MODIFIED: 04/14/1987  JBL  W.O. DSP-014
000900*             ORIGINAL LAYOUT FOR THE WINNIPEG/REGINA/EDMONTON
001000*             DISPATCH REWRITE.
001100*****************************************************************
001200 01  ORD-RECORD.
001300     05  ORD-ID                      PIC X(15).
001400     05  ORD-CUSTOMER-ID             PIC X(10).
001500     05  ORD-CUSTOMER-NAME           PIC X(30).
001600     05  ORD-MANUFACTURER            PIC X(10).
001700     05  ORD-SHIP-FROM               PIC X(20).
001800     05  ORD-SHIP-TO                 PIC X(20).
001900     05  ORD-PICKUP-DATE             PIC 9(08).
002000     05  ORD-STATUS                  PIC X(10).
002100     05  ORD-PRIORITY                PIC X(06).
002200     05  ORD-WEIGHT-KG               PIC 9(07)V99.
002300     05  ORD-WEIGHT-LBS              PIC 9(07)V99.
002400     05  ORD-GROSS-KG                PIC 9(07)V99.
002500     05  ORD-GROSS-LBS               PIC 9(07)V99.
002600     05  ORD-PO-NUMBER               PIC X(15).
002700     05  ORD-NET-QTY                 PIC 9(05).
002800     05  ORD-REQ-REFRIG              PIC X(01).
002900     05  ORD-REQ-HEAT                PIC X(01).
003000     05  ORD-REQ-FRAGILE             PIC X(01).
003100     05  ORD-REQ-HAZMAT              PIC X(01).
003200     05  ORD-REQ-RUSH                PIC X(01).
003300     05  ORD-FROM-CONF               PIC 9V99.
003400     05  ORD-NEEDS-REVIEW            PIC X(01).
003500     05  ORD-NOTES                   PIC X(60).
003600     05  FILLER                      PIC X(06).
