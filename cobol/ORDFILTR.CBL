000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ORDFILTR.
000300 AUTHOR. JEFFREY CLENDENING.
000400 INSTALLATION. PRAIRIE CARTAGE DATA CENTER.
000500 DATE-WRITTEN. 03/02/1995.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900* REMARKS:
001000*    ORDER-FILTER RERUN UTILITY.
001100*    READS THE ORDER MASTER AND COPIES TO THE SELECTION FILE
001200*    EVERY RECORD THAT MATCHES ALL OF THE CRITERIA PUNCHED ON
001300*    THE CONTROL CARD - STATUS LIST, PRIORITY LIST, CUSTOMER ID,
001400*    PICKUP DATE FROM/TO, SHIP-FROM AND SHIP-TO.  ANY CRITERION
001500*    LEFT BLANK ON THE CARD IS NOT TESTED.  DISPATCH SUPERVISORS
001600*    USE THIS TO PULL A WORK SLICE (E.G. "ALL HIGH-PRIORITY
001700*    PENDING ORDERS FOR CWS REGINA") WITHOUT A FULL RUN OF
001800*    DISPATCH.
001900*
002000*
002100******************************************************************
002200*  MODIFICATION HISTORY:
002300*
002400*   MODIFIED: 03/02/1995
002500*   PROGRAMMER: JEFFREY CLENDENING
002600*   MODIFICATION: ORIGINAL PROGRAM.  REPLACES THE DISPATCH
002700*                 SUPERVISOR'S MANUAL CARD-SORT OF THE ORDER
002800*                 MASTER PRINTOUT.
002900*
003000*   MODIFIED: 08/19/1996
003100*   PROGRAMMER: JEFFREY CLENDENING
003200*   MODIFICATION: JEC1. ADDED THE PRIORITY LIST CRITERION - THE
003300*                 WEEKEND SUPERVISOR WAS RE-KEYING THE WHOLE
003400*                 STATUS LIST JUST TO ADD "high" TO IT.
003500*
003600*   MODIFIED: 02/11/1999
003700*   PROGRAMMER: JEFFREY CLENDENING
003800*   MODIFICATION: JEC2. Y2K - WIDENED CRIT-DATE-FROM AND
003900*                 CRIT-DATE-TO TO 4-DIGIT YEARS TO MATCH THE
004000*                 ORDER MASTER'S PICKUP DATE FIELD.
004100*
004200*   MODIFIED: 05/14/2001
004300*   PROGRAMMER: R TANAKA
004400*   MODIFICATION: RT1. IF THE CONTROL CARD FILE IS EMPTY OR
004500*                 MISSING, DEFAULT TO NO CRITERIA SUPPLIED SO
004600*                 THE RUN SELECTS THE WHOLE ORDER MASTER RATHER
004700*                 THAN ABENDING.
004800*
004900*   MODIFIED:
005000*   PROGRAMMER:
005100*   MODIFICATION:
005200*
005300*
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-RS6000.
005800 OBJECT-COMPUTER.  IBM-RS6000.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     COPY CRITSEL.
006400     COPY ORDSEL.
006500     COPY SELSEL.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  CRITFILE
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS
007100     LABEL RECORDS ARE STANDARD.
007200 01  CRIT-RECORD.
007300     COPY CRIT.
007400 FD  ORDFILE
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS
007700     LABEL RECORDS ARE STANDARD.
007800 01  ORD-RECORD.
007900     COPY ORD.
008000 FD  SELFILE
008100     RECORDING MODE IS F
008200     BLOCK CONTAINS 0 RECORDS
008300     LABEL RECORDS ARE STANDARD.
008400 01  SEL-RECORD.
008500     COPY ORD REPLACING ==ORD-== BY ==SEL-==.
008600
008700 WORKING-STORAGE SECTION.
008800
008900 01  FILE-STATUS-AREA.
009000     05  CRIT-STATUS              PIC X(02)  VALUE SPACES.
009100         88  CRIT-OK                  VALUE '00'.
009200         88  CRIT-EOF                  VALUE '10'.
009300     05  ORD-STATUS                PIC X(02)  VALUE SPACES.
009400         88  ORD-OK                   VALUE '00'.
009500         88  ORD-EOF                   VALUE '10'.
009600     05  SEL-STATUS                PIC X(02)  VALUE SPACES.
009700         88  SEL-OK                   VALUE '00'.
009800
009900 01  WS-SWITCHES.
010000     05  WS-ORD-EOF-SW             PIC X(01)  VALUE 'N'.
010100         88  ORD-AT-EOF                VALUE 'Y'.
010200     05  WS-STATUS-MATCH-SW        PIC X(01)  VALUE 'N'.
010300         88  STATUS-MATCHED            VALUE 'Y'.
010400     05  WS-PRIORITY-MATCH-SW      PIC X(01)  VALUE 'N'.
010500         88  PRIORITY-MATCHED          VALUE 'Y'.
010600     05  WS-CRIT-FAIL-SW           PIC X(01)  VALUE 'N'.
010700         88  CRITERIA-FAILED           VALUE 'Y'.
010800
010900 01  WS-COUNTERS COMP-3.
011000     05  WS-READ-CNT               PIC S9(07)  VALUE ZERO.
011100     05  WS-SELECTED-CNT           PIC S9(07)  VALUE ZERO.
011200     05  WS-REJECTED-CNT           PIC S9(07)  VALUE ZERO.
011300
011400* FLAT CHARACTER VIEW OF THE CONTROL CARD - USED TO BLANK THE
011500* WHOLE RECORD IN ONE MOVE WHEN THE CARD FILE IS EMPTY (RT1).
011600 01  WS-CRIT-CHARS REDEFINES CRIT-RECORD PIC X(140).
011700
011800 01  WS-RUN-DATE.
011900     05  WS-RUN-YYYY               PIC 9(04).
012000     05  WS-RUN-MM                 PIC 9(02).
012100     05  WS-RUN-DD                 PIC 9(02).
012200 01  WS-DATE-NOW REDEFINES WS-RUN-DATE PIC 9(08).
012300 01  WS-SYS-DATE.
012400     05  WS-SYS-CC                 PIC 9(02).
012500     05  WS-SYS-YY                 PIC 9(02).
012600     05  WS-SYS-MM                 PIC 9(02).
012700     05  WS-SYS-DD                 PIC 9(02).
012800 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE PIC 9(08).
012900
013000 PROCEDURE DIVISION.
013100
013200 0000-MAIN-RTN.
013300     PERFORM 0100-OPEN-FILES.
013400     PERFORM 0150-LOAD-CRITERIA.
013500     PERFORM 0200-READ-ORD THRU 0200-EXIT.
013600     PERFORM 0250-FILTER-AND-WRITE-RTN THRU 0250-EXIT
013700         UNTIL ORD-AT-EOF.
013800     PERFORM 0990-END-JOB.
013900
014000 0100-OPEN-FILES.
014100     OPEN INPUT CRITFILE.
014200     IF NOT CRIT-OK AND NOT CRIT-EOF
014300         DISPLAY 'ORDFILTR - CRITERIA OPEN FAILED: ' CRIT-STATUS
014400         STOP RUN
014500     END-IF.
014600     OPEN INPUT ORDFILE.
014700     IF NOT ORD-OK AND NOT ORD-EOF
014800         DISPLAY 'ORDFILTR - ORDER MASTER OPEN FAILED: '
014900             ORD-STATUS
015000         STOP RUN
015100     END-IF.
015200     OPEN OUTPUT SELFILE.
015300     ACCEPT WS-SYS-DATE FROM DATE.
015400     MOVE 19 TO WS-RUN-YYYY (1:2).
015500     IF WS-SYS-YY < 70
015600         MOVE 20 TO WS-RUN-YYYY (1:2)
015700     END-IF.
015800     MOVE WS-SYS-YY TO WS-RUN-YYYY (3:2).
015900     MOVE WS-SYS-MM TO WS-RUN-MM.
016000     MOVE WS-SYS-DD TO WS-RUN-DD.
016100
016200* 0150 - RT1: READ THE ONE-RECORD CONTROL CARD.  NO CARD, OR
016300*        AN EMPTY CARD, MEANS SELECT EVERY ORDER ON FILE.
016400 0150-LOAD-CRITERIA.
016500     MOVE SPACES TO WS-CRIT-CHARS.
016600     READ CRITFILE
016700         AT END
016800             MOVE SPACES TO WS-CRIT-CHARS
016900             MOVE ZERO TO CRIT-DATE-FROM
017000             MOVE ZERO TO CRIT-DATE-TO.
017100
017200 0200-READ-ORD.
017300     READ ORDFILE
017400         AT END
017500             MOVE 'Y' TO WS-ORD-EOF-SW
017600             GO TO 0200-EXIT.
017700     ADD 1 TO WS-READ-CNT.
017800 0200-EXIT.
017900     EXIT.
018000
018100 0250-FILTER-AND-WRITE-RTN.
018200     MOVE 'N' TO WS-CRIT-FAIL-SW.
018300     PERFORM 0300-TEST-CRITERIA-RTN THRU 0300-EXIT.
018400     IF CRITERIA-FAILED
018500         ADD 1 TO WS-REJECTED-CNT
018600     ELSE
018700         PERFORM 0800-WRITE-SEL-RTN THRU 0800-EXIT
018800     END-IF.
018900     PERFORM 0200-READ-ORD THRU 0200-EXIT.
019000 0250-EXIT.
019100     EXIT.
019200
019300* 0300 - ALL SUPPLIED CRITERIA MUST HOLD (LOGICAL AND).  AN
019400*        OMITTED CRITERION (BLANK ENTRY / ZERO DATE) ALWAYS
019500*        PASSES.  FALLS OUT AT THE FIRST CRITERION THAT FAILS.
019600 0300-TEST-CRITERIA-RTN.
019700     IF CRIT-STATUS-VAL (1) NOT = SPACES
019800         MOVE 'N' TO WS-STATUS-MATCH-SW
019900         PERFORM 0310-STATUS-MATCH-RTN
020000             VARYING CRIT-STAT-IDX FROM 1 BY 1
020100             UNTIL CRIT-STAT-IDX > 5 OR STATUS-MATCHED
020200         IF NOT STATUS-MATCHED
020300             MOVE 'Y' TO WS-CRIT-FAIL-SW
020400             GO TO 0300-EXIT
020500         END-IF
020600     END-IF.
020700
020800     IF CRIT-PRIORITY-VAL (1) NOT = SPACES
020900         MOVE 'N' TO WS-PRIORITY-MATCH-SW
021000         PERFORM 0320-PRIORITY-MATCH-RTN
021100             VARYING CRIT-PRI-IDX FROM 1 BY 1
021200             UNTIL CRIT-PRI-IDX > 3 OR PRIORITY-MATCHED
021300         IF NOT PRIORITY-MATCHED
021400             MOVE 'Y' TO WS-CRIT-FAIL-SW
021500             GO TO 0300-EXIT
021600         END-IF
021700     END-IF.
021800
021900     IF CRIT-CUSTOMER-ID NOT = SPACES
022000         IF ORD-CUSTOMER-ID NOT = CRIT-CUSTOMER-ID
022100             MOVE 'Y' TO WS-CRIT-FAIL-SW
022200             GO TO 0300-EXIT
022300         END-IF
022400     END-IF.
022500
022600     IF CRIT-DATE-FROM NOT = ZERO
022700         IF ORD-PICKUP-DATE < CRIT-DATE-FROM
022800             MOVE 'Y' TO WS-CRIT-FAIL-SW
022900             GO TO 0300-EXIT
023000         END-IF
023100     END-IF.
023200     IF CRIT-DATE-TO NOT = ZERO
023300         IF ORD-PICKUP-DATE > CRIT-DATE-TO
023400             MOVE 'Y' TO WS-CRIT-FAIL-SW
023500             GO TO 0300-EXIT
023600         END-IF
023700     END-IF.
023800
023900     IF CRIT-SHIP-FROM NOT = SPACES
024000         IF ORD-SHIP-FROM NOT = CRIT-SHIP-FROM
024100             MOVE 'Y' TO WS-CRIT-FAIL-SW
024200             GO TO 0300-EXIT
024300         END-IF
024400     END-IF.
024500
024600     IF CRIT-SHIP-TO NOT = SPACES
024700         IF ORD-SHIP-TO NOT = CRIT-SHIP-TO
024800             MOVE 'Y' TO WS-CRIT-FAIL-SW
024900         END-IF
025000     END-IF.
025100 0300-EXIT.
025200     EXIT.
025300
025400* 0310 - ONE PASS OF THE STATUS-LIST COMPARE, DRIVEN BY THE
025500*        OUT-OF-LINE PERFORM IN 0300 ABOVE.
025600 0310-STATUS-MATCH-RTN.
025700     IF ORD-STATUS = CRIT-STATUS-VAL (CRIT-STAT-IDX)
025800         SET STATUS-MATCHED TO TRUE
025900     END-IF.
026000
026100* 0320 - ONE PASS OF THE PRIORITY-LIST COMPARE, DRIVEN BY THE
026200*        OUT-OF-LINE PERFORM IN 0300 ABOVE.
026300 0320-PRIORITY-MATCH-RTN.
026400     IF ORD-PRIORITY = CRIT-PRIORITY-VAL (CRIT-PRI-IDX)
026500         SET PRIORITY-MATCHED TO TRUE
026600     END-IF.
026700
026800* 0800 - COPY THE MATCHING ORDER TO THE SELECTION FILE.
026900 0800-WRITE-SEL-RTN.
027000     MOVE ORD-RECORD TO SEL-RECORD.
027100     WRITE SEL-RECORD.
027200     IF SEL-OK
027300         ADD 1 TO WS-SELECTED-CNT
027400     END-IF.
027500 0800-EXIT.
027600     EXIT.
027700
027800 0990-END-JOB.
027900     DISPLAY 'ORDFILTR - RECORDS READ:     ' WS-READ-CNT.
028000     DISPLAY 'ORDFILTR - RECORDS SELECTED: ' WS-SELECTED-CNT.
028100     DISPLAY 'ORDFILTR - RECORDS REJECTED: ' WS-REJECTED-CNT.
028200     CLOSE CRITFILE ORDFILE SELFILE.
028300     STOP RUN.
