000100*  LOC FILE SELECT - LOCATION COORDINATES TABLE
000200     SELECT LOCFILE ASSIGN TO LOCATIONS
000300            FILE STATUS IS LOC-STATUS
000400            ORGANIZATION IS LINE SEQUENTIAL.
