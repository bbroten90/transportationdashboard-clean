000100*****************************************************************
000200* TRL  -  TRAILER FLEET RECORD                                   *
000300*         ONE ROW PER TRAILER AVAILABLE FOR THE NIGHT'S RUN.     *
000400*         FIXED 80-BYTE RECORD.  USED BY DISPATCH.               *
000500*-----------------------------------------------------------------
000600*   MODIFIED: 04/14/1987  JBL  W.O. DSP-014  ORIGINAL LAYOUT
000700*****************************************************************
000800 01  TRL-RECORD.
000900     05  TRL-ID                      PIC X(10).
001000     05  TRL-NAME                    PIC X(20).
001100     05  TRL-MAX-KG                  PIC 9(07)V99.
001200     05  TRL-CUR-KG                  PIC 9(07)V99.
001300     05  TRL-PALLET-JACK             PIC X(01).
001400     05  TRL-WAREHOUSE               PIC X(20).
001500     05  FILLER                      PIC X(11).
