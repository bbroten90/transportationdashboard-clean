000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RATECALC.
000300 AUTHOR. JEFF BLACK.
000400 INSTALLATION. PRAIRIE CARTAGE DATA CENTER.
000500 DATE-WRITTEN. 05/02/1987.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900* REMARKS:
001000*    NIGHTLY FREIGHT RATING RUN.
001100*    RATES EVERY PENDING ORDER ON THE ORDER MASTER AGAINST THE
001200*    TARIFF TABLE (KEYED MANUFACTURER/WAREHOUSE/CITY) USING THE
001300*    WEIGHT-BRACKET FORMULA, AND ACCUMULATES THE TOTAL RATED
001400*    REVENUE FOR THE NIGHT.  THE TARIFF FILE IS SORTED
001500*    MANUFACTURER/WAREHOUSE/CITY BY THE RATES CLERK BEFORE THIS
001600*    STEP RUNS - WE JUST READ IT SEQUENTIALLY AND MATCH.
001700*
001800******************************************************************
001900*  MODIFICATION HISTORY:
002000*
002100*   MODIFIED: 05/02/1987
002200*   PROGRAMMER: JEFF BLACK
002300*   MODIFICATION: ORIGINAL PROGRAM.
002400*
002500*   MODIFIED: 03/14/1990
002600*   PROGRAMMER: JEFF BLACK
002700*   MODIFICATION: ADDED THE NEXT-BRACKET CAP SO A SHIPMENT RIGHT
002800*                 AT THE TOP OF A BRACKET NEVER RATES HIGHER THAN
002900*                 THE BOTTOM OF THE NEXT ONE.
003000*
003100*   MODIFIED: 08/09/1994
003200*   PROGRAMMER: JEFFREY CLENDENING
003300*   MODIFICATION: JEC1. DESTINATION CITY COMPARE IS NOW CASE
003400*                 INSENSITIVE - THE EDMONTON DESK KEYS CITY NAMES
003500*                 IN LOWER CASE HALF THE TIME.
003600*
003700*   MODIFIED: 02/19/1999
003800*   PROGRAMMER: JEFFREY CLENDENING
003900*   MODIFICATION: JEC2. Y2K - WIDENED THE RUN-DATE WORK FIELD TO
004000*                 4-DIGIT YEARS.
004100*
004200*   MODIFIED: 07/11/2002
004300*   PROGRAMMER: JEFFREY CLENDENING
004400*   MODIFICATION: JEC3. NO TARIFF MATCH NOW RATES ZERO INSTEAD OF
004500*                 ABENDING - DISPATCH WAS LOSING A WHOLE NIGHT'S
004600*                 RUN OVER ONE BAD MANUFACTURER CODE.
004700*
004800*   MODIFIED: 09/23/2004
004900*   PROGRAMMER: R TANAKA
005000*   MODIFICATION: RT2. FIXED THE NEXT-BRACKET CAP IN 0500 - IT WAS
005100*                 COMPARING AGAINST A RATE TWO COLUMNS OUT ON THE
005200*                 TARIFF SHEET INSTEAD OF THE BRACKET'S OWN RATE
005300*                 AT ITS OWN UPPER EDGE, SO EVERY SHIPMENT IN THE
005400*                 UPPER HALF OF THE WEIGHT TABLE WAS RATING LOW.
005500*                 WINNIPEG-CALGARY PARALLEL TEST CAUGHT IT ON THE
005600*                 8000/15000/25000 LB TEST SHIPMENTS.
005700*
005800*   MODIFIED:
005900*   PROGRAMMER:
006000*   MODIFICATION:
006100*
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-RS6000.
006600 OBJECT-COMPUTER.  IBM-RS6000.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     COPY ORDSEL.
007200     COPY RATSEL.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  ORDFILE
007600     RECORDING MODE IS F
007700     BLOCK CONTAINS 0 RECORDS
007800     LABEL RECORDS ARE STANDARD.
007900 01  ORD-RECORD.
008000     COPY ORD.
008100 FD  RATFILE
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS
008400     LABEL RECORDS ARE STANDARD.
008500 01  RAT-RECORD.
008600     COPY RAT.
008700
008800 WORKING-STORAGE SECTION.
008900
009000 01  FILE-STATUS-AREA.
009100     05  ORD-STATUS-2              PIC X(02)  VALUE SPACES.
009200         88  ORD-OK                    VALUE '00'.
009300         88  ORD-EOF                    VALUE '10'.
009400     05  RAT-STATUS-2              PIC X(02)  VALUE SPACES.
009500         88  RAT-OK                     VALUE '00'.
009600         88  RAT-EOF                    VALUE '10'.
009700
009800 01  WS-SWITCHES.
009900     05  WS-ORD-EOF-SW             PIC X(01)  VALUE 'N'.
010000         88  ORD-AT-EOF                 VALUE 'Y'.
010100     05  WS-RAT-TABLE-LOADED-SW    PIC X(01)  VALUE 'N'.
010200         88  RAT-TABLE-LOADED           VALUE 'Y'.
010300
010400 01  WS-COUNTERS COMP-3.
010500     05  WS-RATED-CNT              PIC S9(07)  VALUE ZERO.
010600     05  WS-UNMATCHED-CNT          PIC S9(07)  VALUE ZERO.
010700     05  WS-RAT-SUB                PIC S9(05)  VALUE ZERO.
010800     05  WS-RAT-TOTAL              PIC S9(05)  VALUE ZERO.
010900
011000 01  WS-REVENUE-TOTALS.
011100     05  WS-TOTAL-REVENUE          PIC 9(09)V99 VALUE ZERO.
011200
011300* TARIFF TABLE - LOADED ONCE FROM THE SORTED RATES FILE.
011400 01  WS-RATE-TABLE.
011500     05  WS-RATE-ENTRY OCCURS 500 TIMES
011600         INDEXED BY RAT-IDX.
011700         10  WS-RAT-MANUFACTURER  PIC X(10).
011800         10  WS-RAT-WAREHOUSE     PIC X(20).
011900         10  WS-RAT-CITY          PIC X(20).
012000         10  WS-RAT-CITY-UPPER    PIC X(20).
012100         10  WS-RAT-PROVINCE      PIC X(02).
012200         10  WS-RAT-RATE-1        PIC 9(03)V99.
012300         10  WS-RAT-RATE-2        PIC 9(03)V99.
012400         10  WS-RAT-RATE-3        PIC 9(03)V99.
012500         10  WS-RAT-RATE-4        PIC 9(03)V99.
012600         10  WS-RAT-RATE-5        PIC 9(03)V99.
012700         10  WS-RAT-RATE-6        PIC 9(03)V99.
012800         10  WS-RAT-MIN-CHARGE    PIC 9(05)V99.
012900
013000* RATE-TABLE ENTRY VIEWED AS ONE BLOCK FOR A FAST TABLE-TO-TABLE
013100* MOVE WHEN THE FILE IS RE-LOADED ON A RESTART.
013200 01  WS-RATE-ENTRY-BLOCK REDEFINES WS-RATE-TABLE.
013300     05  WS-RATE-ENTRY-CHARS OCCURS 500 TIMES PIC X(97).
013400
013500 01  WS-DEST-CITY-UPPER            PIC X(20).
013600 01  WS-MFR-KEY                    PIC X(10).
013700 01  WS-WHSE-KEY                   PIC X(20).
013800 01  WS-MATCH-SUB COMP-3           PIC S9(05) VALUE ZERO.
013900 01  WS-MATCH-SW                   PIC X(01) VALUE 'N'.
014000     88  RATE-MATCHED                  VALUE 'Y'.
014100
014200 01  WS-WEIGHT-LBS                 PIC 9(07)V99 VALUE ZERO.
014300 01  WS-CWT                        PIC 9(07)V99 VALUE ZERO.
014400 01  WS-RATE-THIS-ORDER            PIC 9(07)V99 VALUE ZERO.
014500
014600 01  WS-CALC-WORK.
014700     05  WS-CALC-A                 PIC S9(07)V99 VALUE ZERO.
014800     05  WS-CALC-B                 PIC S9(07)V99 VALUE ZERO.
014900
015000* ALTERNATE NUMERIC/SIGNED VIEW OF THE CALC WORK AREA, USED BY
015100* THE MIN/MAX COMPARE ROUTINE SO WE NEVER COMPARE A NEGATIVE
015200* INTERMEDIATE AGAINST AN UNSIGNED RECEIVING FIELD.
015300 01  WS-CALC-WORK-SIGNED REDEFINES WS-CALC-WORK.
015400     05  WS-CALC-A-S               PIC S9(07)V99.
015500     05  WS-CALC-B-S               PIC S9(07)V99.
015600
015700 01  WS-RUN-DATE.
015800     05  WS-RUN-YYYY               PIC 9(04).
015900     05  WS-RUN-MM                 PIC 9(02).
016000     05  WS-RUN-DD                 PIC 9(02).
016100 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(08).
016200 01  WS-SYS-DATE.
016300     05  WS-SYS-CC                 PIC 9(02).
016400     05  WS-SYS-YY                 PIC 9(02).
016500     05  WS-SYS-MM                 PIC 9(02).
016600     05  WS-SYS-DD                 PIC 9(02).
016700 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE PIC 9(08).
016800
016900 PROCEDURE DIVISION.
017000
017100 0000-MAIN-RTN.
017200     PERFORM 0100-OPEN-FILES.
017300     PERFORM 0150-LOAD-RATE-TABLE THRU 0150-EXIT.
017400     PERFORM 0200-READ-ORD THRU 0200-EXIT.
017500     PERFORM 0300-RATE-ORDER-RTN THRU 0300-EXIT
017600         UNTIL ORD-AT-EOF.
017700     PERFORM 0990-END-JOB.
017800
017900 0100-OPEN-FILES.
018000     OPEN INPUT RATFILE.
018100     IF NOT RAT-OK AND NOT RAT-EOF
018200         DISPLAY 'RATECALC - RATES OPEN FAILED: ' RAT-STATUS-2
018300         STOP RUN
018400     END-IF.
018500     OPEN INPUT ORDFILE.
018600     IF NOT ORD-OK AND NOT ORD-EOF
018700         DISPLAY 'RATECALC - ORDERS OPEN FAILED: ' ORD-STATUS-2
018800         STOP RUN
018900     END-IF.
019000     ACCEPT WS-SYS-DATE FROM DATE.
019100     MOVE 19 TO WS-RUN-YYYY (1:2).
019200     IF WS-SYS-YY < 70
019300         MOVE 20 TO WS-RUN-YYYY (1:2)
019400     END-IF.
019500     MOVE WS-SYS-YY TO WS-RUN-YYYY (3:2).
019600
019700* 0150 - LOAD THE SORTED TARIFF FILE INTO WORKING STORAGE ONE
019800*        TIME SO EACH ORDER DOES NOT RE-READ THE WHOLE FILE.
019900 0150-LOAD-RATE-TABLE.
020000     MOVE 0 TO WS-RAT-TOTAL.
020100 0150-READ-LOOP.
020200     READ RATFILE
020300         AT END
020400             GO TO 0150-EXIT.
020500     IF WS-RAT-TOTAL >= 500
020600         DISPLAY 'RATECALC - RATE TABLE FULL AT 500 - SKIPPING'
020700         GO TO 0150-READ-LOOP
020800     END-IF.
020900     ADD 1 TO WS-RAT-TOTAL.
021000     MOVE RAT-MANUFACTURER TO WS-RAT-MANUFACTURER (WS-RAT-TOTAL).
021100     MOVE RAT-WAREHOUSE    TO WS-RAT-WAREHOUSE (WS-RAT-TOTAL).
021200     MOVE RAT-CITY         TO WS-RAT-CITY (WS-RAT-TOTAL).
021300     MOVE RAT-CITY         TO WS-RAT-CITY-UPPER (WS-RAT-TOTAL).
021400     INSPECT WS-RAT-CITY-UPPER (WS-RAT-TOTAL) CONVERTING
021500         'abcdefghijklmnopqrstuvwxyz'
021600         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021700     MOVE RAT-PROVINCE     TO WS-RAT-PROVINCE (WS-RAT-TOTAL).
021800     MOVE RAT-RATE-1       TO WS-RAT-RATE-1 (WS-RAT-TOTAL).
021900     MOVE RAT-RATE-2       TO WS-RAT-RATE-2 (WS-RAT-TOTAL).
022000     MOVE RAT-RATE-3       TO WS-RAT-RATE-3 (WS-RAT-TOTAL).
022100     MOVE RAT-RATE-4       TO WS-RAT-RATE-4 (WS-RAT-TOTAL).
022200     MOVE RAT-RATE-5       TO WS-RAT-RATE-5 (WS-RAT-TOTAL).
022300     MOVE RAT-RATE-6       TO WS-RAT-RATE-6 (WS-RAT-TOTAL).
022400     MOVE RAT-MIN-CHARGE   TO WS-RAT-MIN-CHARGE (WS-RAT-TOTAL).
022500     GO TO 0150-READ-LOOP.
022600 0150-EXIT.
022700     EXIT.
022800
022900 0200-READ-ORD.
023000     READ ORDFILE
023100         AT END
023200             MOVE 'Y' TO WS-ORD-EOF-SW
023300             GO TO 0200-EXIT.
023400 0200-EXIT.
023500     EXIT.
023600
023700 0300-RATE-ORDER-RTN.
023800     IF ORD-STATUS NOT = 'pending'
023900         GO TO 0300-SKIP
024000     END-IF.
024100     MOVE ORD-MANUFACTURER TO WS-MFR-KEY.
024200     MOVE ORD-SHIP-FROM    TO WS-WHSE-KEY.
024300     MOVE ORD-SHIP-TO      TO WS-DEST-CITY-UPPER.
024400     INSPECT WS-DEST-CITY-UPPER CONVERTING
024500         'abcdefghijklmnopqrstuvwxyz'
024600         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024700     MOVE ORD-WEIGHT-LBS TO WS-WEIGHT-LBS.
024800
024900     PERFORM 0400-FIND-RATE-ROW THRU 0400-EXIT.
025000     IF RATE-MATCHED
025100         PERFORM 0500-BRACKET-RTN THRU 0500-EXIT
025200         ADD 1 TO WS-RATED-CNT
025300         ADD WS-RATE-THIS-ORDER TO WS-TOTAL-REVENUE
025400     ELSE
025500         MOVE ZERO TO WS-RATE-THIS-ORDER
025600         ADD 1 TO WS-UNMATCHED-CNT
025700     END-IF.
025800 0300-SKIP.
025900     PERFORM 0200-READ-ORD THRU 0200-EXIT.
026000 0300-EXIT.
026100     EXIT.
026200
026300* 0400 - LOCATE THE TARIFF ROW FOR MANUFACTURER/WAREHOUSE/CITY.
026400 0400-FIND-RATE-ROW.
026500     MOVE 'N' TO WS-MATCH-SW.
026600     PERFORM 0410-RATE-ROW-COMPARE-RTN
026700         VARYING RAT-IDX FROM 1 BY 1
026800         UNTIL RAT-IDX > WS-RAT-TOTAL OR RATE-MATCHED.
026900 0400-EXIT.
027000     EXIT.
027100
027200* 0410 - ONE PASS OF THE TARIFF-ROW COMPARE, DRIVEN BY THE
027300*        OUT-OF-LINE PERFORM IN 0400 ABOVE.
027400 0410-RATE-ROW-COMPARE-RTN.
027500     IF WS-RAT-MANUFACTURER (RAT-IDX) = WS-MFR-KEY
027600        AND WS-RAT-WAREHOUSE (RAT-IDX) = WS-WHSE-KEY
027700        AND WS-RAT-CITY-UPPER (RAT-IDX) = WS-DEST-CITY-UPPER
027800         SET WS-MATCH-SUB TO RAT-IDX
027900         SET RATE-MATCHED TO TRUE
028000     END-IF.
028100
028200* 0500 - APPLY THE WEIGHT BRACKET FORMULA FOR THE MATCHED ROW.
028300*        CWT = WEIGHT-LBS / 100.  RATE = MAX(MIN, MIN(A, B))
028400*        EXCEPT THE TOP BRACKET WHICH HAS NO MINIMUM APPLIED.
028500* RT2: THE CAP IS AGAINST THE BRACKET'S OWN RATE AT ITS OWN
028600* UPPER EDGE (NOT A FARTHER-OUT BRACKET'S RATE) - IT ONLY
028700* EXISTS TO HOLD THE LINE AT THE BOUNDARY, NOT TO UNDERCUT THE
028800* MIDDLE OF THE BRACKET.  THE TOP BRACKET'S CAP IS THE FLAT
028900* 40000-LB BREAKPOINT (400 CWT) PRICED AT RATE-6.
029000 0500-BRACKET-RTN.
029100     COMPUTE WS-CWT ROUNDED = WS-WEIGHT-LBS / 100.
029200     IF WS-WEIGHT-LBS >= 20000
029300         COMPUTE WS-CALC-A-S ROUNDED =
029400                 WS-CWT * WS-RAT-RATE-5 (WS-MATCH-SUB)
029500         COMPUTE WS-CALC-B-S ROUNDED =
029600                 400 * WS-RAT-RATE-6 (WS-MATCH-SUB)
029700         PERFORM 0510-SMALLER-OF-AB THRU 0510-EXIT
029800         MOVE WS-CALC-A-S TO WS-RATE-THIS-ORDER
029900     ELSE
030000         IF WS-WEIGHT-LBS >= 10000
030100             COMPUTE WS-CALC-A-S ROUNDED =
030200                     WS-CWT * WS-RAT-RATE-4 (WS-MATCH-SUB)
030300             COMPUTE WS-CALC-B-S ROUNDED =
030400                     200 * WS-RAT-RATE-4 (WS-MATCH-SUB)
030500         ELSE
030600             IF WS-WEIGHT-LBS >= 5000
030700                 COMPUTE WS-CALC-A-S ROUNDED =
030800                         WS-CWT * WS-RAT-RATE-3 (WS-MATCH-SUB)
030900                 COMPUTE WS-CALC-B-S ROUNDED =
031000                         100 * WS-RAT-RATE-3 (WS-MATCH-SUB)
031100             ELSE
031200                 IF WS-WEIGHT-LBS >= 2000
031300                     COMPUTE WS-CALC-A-S ROUNDED =
031400                         WS-CWT * WS-RAT-RATE-2 (WS-MATCH-SUB)
031500                     COMPUTE WS-CALC-B-S ROUNDED =
031600                         50 * WS-RAT-RATE-2 (WS-MATCH-SUB)
031700                 ELSE
031800                     COMPUTE WS-CALC-A-S ROUNDED =
031900                         WS-CWT * WS-RAT-RATE-1 (WS-MATCH-SUB)
032000                     COMPUTE WS-CALC-B-S ROUNDED =
032100                         20 * WS-RAT-RATE-1 (WS-MATCH-SUB)
032200                 END-IF
032300             END-IF
032400         END-IF
032500         PERFORM 0510-SMALLER-OF-AB THRU 0510-EXIT
032600         IF WS-CALC-A-S < WS-RAT-MIN-CHARGE (WS-MATCH-SUB)
032700             MOVE WS-RAT-MIN-CHARGE (WS-MATCH-SUB)
032800                 TO WS-RATE-THIS-ORDER
032900         ELSE
033000             MOVE WS-CALC-A-S TO WS-RATE-THIS-ORDER
033100         END-IF
033200     END-IF.
033300 0500-EXIT.
033400     EXIT.
033500
033600* 0510 - LEAVES THE SMALLER OF CALC-A/CALC-B IN CALC-A-S.
033700 0510-SMALLER-OF-AB.
033800     IF WS-CALC-B-S < WS-CALC-A-S
033900         MOVE WS-CALC-B-S TO WS-CALC-A-S
034000     END-IF.
034100 0510-EXIT.
034200     EXIT.
034300
034400 0990-END-JOB.
034500     DISPLAY 'RATECALC - ORDERS RATED:      ' WS-RATED-CNT.
034600     DISPLAY 'RATECALC - ORDERS UNMATCHED:  ' WS-UNMATCHED-CNT.
034700     DISPLAY 'RATECALC - TOTAL RATED REVENUE: ' WS-TOTAL-REVENUE.
034800     CLOSE RATFILE ORDFILE.
034900     STOP RUN.
