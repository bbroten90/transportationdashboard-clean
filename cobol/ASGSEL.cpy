000100*  ASG FILE SELECT - DISPATCH ASSIGNMENT OUTPUT
000200     SELECT ASGFILE ASSIGN TO ASSIGNS
000300            FILE STATUS IS ASG-STATUS
000400            ORGANIZATION IS LINE SEQUENTIAL.
