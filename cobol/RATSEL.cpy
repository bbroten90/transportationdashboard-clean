000100*  RAT FILE SELECT - TARIFF TABLE
000200     SELECT RATFILE ASSIGN TO RATES
000300            FILE STATUS IS RAT-STATUS
000400            ORGANIZATION IS LINE SEQUENTIAL.
