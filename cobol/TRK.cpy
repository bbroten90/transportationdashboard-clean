000100*****************************************************************
000200* TRK  -  TRUCK FLEET RECORD                                     *
000300*         ONE ROW PER TRACTOR AVAILABLE FOR THE NIGHT'S RUN.     *
000400*         FIXED 86-BYTE RECORD.  USED BY DISPATCH.               *
000500*-----------------------------------------------------------------
000600*   MODIFIED: 04/14/1987  JBL  W.O. DSP-014  ORIGINAL LAYOUT
000700*****************************************************************
000800 01  TRK-RECORD.
000900     05  TRK-ID                      PIC X(10).
001000     05  TRK-NAME                    PIC X(20).
001100     05  TRK-DRIVER                  PIC X(20).
001200     05  TRK-CUR-HOURS               PIC 9(03)V99.
001300     05  TRK-MAX-HOURS               PIC 9(03)V99.
001400     05  TRK-WAREHOUSE               PIC X(20).
001500     05  FILLER                      PIC X(06).
