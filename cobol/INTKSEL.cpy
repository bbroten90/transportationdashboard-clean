000100*  INTK FILE SELECT - RAW ORDER INTAKE
000200     SELECT INTKFILE ASSIGN TO INTAKE
000300            FILE STATUS IS INTK-STATUS
000400            ORGANIZATION IS LINE SEQUENTIAL.
