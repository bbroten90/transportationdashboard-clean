000100*****************************************************************
000200* WTH  -  WEATHER FORECAST RECORD                                *
000300*         ONE FORECAST CONDITION PER LOCATION, FED NIGHTLY FROM  *
000400*         THE FORECAST SERVICE EXTRACT.  FIXED 40-BYTE RECORD.   *
000500*         USED BY DISPATCH.                                      *
000600*-----------------------------------------------------------------
000700*   MODIFIED: 04/14/1987  JBL  W.O. DSP-014  ORIGINAL LAYOUT
000800*****************************************************************
000900 01  WTH-RECORD.
001000     05  WTH-LOCATION                PIC X(20).
001100     05  WTH-CONDITION               PIC X(10).
001200     05  FILLER                      PIC X(10).
