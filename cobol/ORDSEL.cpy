000100*  ORD FILE SELECT - ORDER MASTER
000200     SELECT ORDFILE ASSIGN TO ORDERS
000300            FILE STATUS IS ORD-STATUS
000400            ORGANIZATION IS LINE SEQUENTIAL.
