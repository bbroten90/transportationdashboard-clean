000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ORDINTK.
000300 AUTHOR. JEFF BLACK.
000400 INSTALLATION. PRAIRIE CARTAGE DATA CENTER.
000500 DATE-WRITTEN. 04/14/1987.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900* REMARKS:
001000*    NIGHTLY ORDER INTAKE EDIT.
001100*    READS THE RAW CAPTURE FILE OFF THE DOCUMENT SCANNER, EDITS
001200*    AND DEFAULTS EACH RECORD, RESOLVES THE PICKUP ADDRESS TO A
001300*    WAREHOUSE NAME, SCANS THE NOTES FOR SPECIAL-HANDLING
001400*    KEYWORDS, AND LOADS THE ORDER MASTER.  BAD RECORDS FALL OUT
001500*    TO THE ERROR FILE WITH THE REJECT REASON JAMMED INTO NOTES.
001600*
001700*
001800******************************************************************
001900*  MODIFICATION HISTORY:
002000*
002100*   MODIFIED: 04/14/1987
002200*   PROGRAMMER: JEFF BLACK
002300*   MODIFICATION: ORIGINAL PROGRAM.  REPLACES THE DISPATCH
002400*                 CLERK'S MANUAL ADDRESS LOOKUP FOR THE WINNIPEG,
002500*                 REGINA AND EDMONTON WAREHOUSES.
002600*
002700*   MODIFIED: 09/02/1989
002800*   PROGRAMMER: JEFF BLACK
002900*   MODIFICATION: ADDED THE MANUFACTURER DEFAULT WAREHOUSE TABLE
003000*                 SO AN ORDER WITH NO ADDRESS-BOOK MATCH STILL
003100*                 GETS A SHIP-FROM WHEN THE MANUFACTURER IS KNOWN.
003200*
003300*   MODIFIED: 11/30/1993
003400*   PROGRAMMER: JEFFREY CLENDENING
003500*   MODIFICATION: JEC1. ADDED THE BAYER WAREHOUSE OVERRIDE - ALL
003600*                 BAYER PAPER NOW SHIPS FROM CWS REGINA REGARDLESS
003700*                 OF THE ADDRESS BOOK MATCH.
003800*
003900*   MODIFIED: 02/18/1999
004000*   PROGRAMMER: JEFFREY CLENDENING
004100*   MODIFICATION: JEC2. Y2K - WIDENED ORD-PICKUP-DATE AND THE
004200*                 RUN-DATE WORK FIELDS TO 4-DIGIT YEARS.  THE OLD
004300*                 2-DIGIT WINDOW BROKE THE PICKUP-DATE DEFAULT ON
004400*                 01/01/2000 IN PARALLEL TEST.
004500*
004600*   MODIFIED: 06/05/2003
004700*   PROGRAMMER: JEFFREY CLENDENING
004800*   MODIFICATION: JEC3. ADDED THE NOTES KEYWORD SCAN FOR
004900*                 REFRIGERATION, HEAT, FRAGILE, HAZMAT AND RUSH
005000*                 SO DISPATCH DOESN'T HAVE TO RE-READ THE NOTES.
005100*
005200*   MODIFIED: 10/21/2008
005300*   PROGRAMMER: R TANAKA
005400*   MODIFICATION: RT1. ADDED THE LBS/KG COMPLETION RULE - ONLY
005500*                 ONE SIDE OF THE WEIGHT PAIR COMES OFF THE
005600*                 SCANNER MOST NIGHTS.
005700*
005800*   MODIFIED:
005900*   PROGRAMMER:
006000*   MODIFICATION:
006100*
006200*
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-RS6000.
006700 OBJECT-COMPUTER.  IBM-RS6000.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     COPY INTKSEL.
007300     COPY ORDSEL.
007400     COPY ERRSEL.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  INTKFILE
007800     RECORDING MODE IS F
007900     BLOCK CONTAINS 0 RECORDS
008000     LABEL RECORDS ARE STANDARD.
008100 01  INTK-RECORD.
008200     COPY INTK.
008300 FD  ORDFILE
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS
008600     LABEL RECORDS ARE STANDARD.
008700 01  ORD-RECORD.
008800     COPY ORD.
008900 FD  ERRFILE
009000     RECORDING MODE IS F
009100     BLOCK CONTAINS 0 RECORDS
009200     LABEL RECORDS ARE STANDARD.
009300 01  ERR-RECORD.
009400     COPY ERR.
009500
009600 WORKING-STORAGE SECTION.
009700
009800 01  FILE-STATUS-AREA.
009900     05  INTK-STATUS             PIC X(02)  VALUE SPACES.
010000         88  INTK-OK                 VALUE '00'.
010100         88  INTK-EOF                 VALUE '10'.
010200     05  ORD-STATUS               PIC X(02)  VALUE SPACES.
010300         88  ORD-OK                   VALUE '00'.
010400     05  ERR-STATUS               PIC X(02)  VALUE SPACES.
010500         88  ERR-OK                   VALUE '00'.
010600
010700 01  WS-SWITCHES.
010800     05  WS-INTK-EOF-SW           PIC X(01)  VALUE 'N'.
010900         88  INTK-AT-EOF              VALUE 'Y'.
011000
011100 01  WS-COUNTERS COMP-3.
011200     05  WS-READ-CNT              PIC S9(07)  VALUE ZERO.
011300     05  WS-LOADED-CNT            PIC S9(07)  VALUE ZERO.
011400     05  WS-REJECT-CNT            PIC S9(07)  VALUE ZERO.
011500     05  WS-SUB                   PIC S9(04)  VALUE ZERO.
011600     05  WS-NOTE-LEN              PIC S9(04)  VALUE ZERO.
011700
011800 01  WS-RUN-DATE.
011900     05  WS-RUN-YYYY              PIC 9(04).
012000     05  WS-RUN-MM                PIC 9(02).
012100     05  WS-RUN-DD                PIC 9(02).
012200 01  WS-DATE-NOW REDEFINES WS-RUN-DATE PIC 9(08).
012300 01  WS-RUN-TIME.
012400     05  WS-RUN-HH                PIC 9(02).
012500     05  WS-RUN-MN                PIC 9(02).
012600     05  WS-RUN-SS                PIC 9(02).
012700     05  WS-RUN-HS                PIC 9(02).
012800 01  WS-TIME-NOW REDEFINES WS-RUN-TIME PIC 9(08).
012900 01  WS-SYS-DATE.
013000     05  WS-SYS-CC                PIC 9(02).
013100     05  WS-SYS-YY                PIC 9(02).
013200     05  WS-SYS-MM                PIC 9(02).
013300     05  WS-SYS-DD                PIC 9(02).
013400 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE PIC 9(08).
013500
013600 01  WS-TIMESTAMP-ID.
013700     05  FILLER                   PIC X(04)  VALUE 'ORD-'.
013800     05  TS-DATE                  PIC 9(08).
013900     05  TS-HH                    PIC 9(02).
014000     05  TS-MN                    PIC 9(02).
014100     05  TS-SS                    PIC 9(02).
014200
014300* ADDRESS BOOK - ALIAS -> WAREHOUSE, NORMALIZED UPPER CASE,
014400* COMMAS AND PERIODS STRIPPED, MULTIPLE SPACES COLLAPSED.
014500 01  WS-ADDR-BOOK.
014600     05  WS-ADDR-ENTRY OCCURS 3 TIMES
014700         INDEXED BY ADDR-IDX.
014800         10  WS-ADDR-ALIAS-1      PIC X(40).
014900         10  WS-ADDR-ALIAS-2      PIC X(40).
015000         10  WS-ADDR-ALIAS-3      PIC X(40).
015100         10  WS-ADDR-WHSE         PIC X(20).
015200
015300* MANUFACTURER DEFAULT WAREHOUSE TABLE.
015400 01  WS-MFR-TABLE.
015500     05  WS-MFR-ENTRY OCCURS 5 TIMES
015600         INDEXED BY MFR-IDX.
015700         10  WS-MFR-CODE          PIC X(10).
015800         10  WS-MFR-WHSE          PIC X(20).
015900
016000 01  WS-NORM-ADDR                 PIC X(40).
016100 01  WS-RAW-ADDR                  PIC X(40).
016200 01  WS-PREV-CHAR                 PIC X(01).
016300 01  WS-OUT-CHAR                  PIC X(01).
016400
016500 01  WS-REJECT-REASON             PIC X(40).
016600 01  WS-MATCH-SW                  PIC X(01)  VALUE 'N'.
016700     88  ADDR-MATCHED                 VALUE 'Y'.
016800 01  WS-MFR-MATCH-SW               PIC X(01)  VALUE 'N'.
016900     88  MFR-MATCHED                  VALUE 'Y'.
017000
017100* WORK AREAS FOR THE LBS/KG COMPLETION RULE (RT1).
017200 01  WS-WEIGHT-WORK.
017300     05  WS-TEMP-WT               PIC 9(09)V9999 VALUE ZERO.
017400
017500 01  WS-NOTES-UPPER               PIC X(60).
017600 01  WS-KEYWORD-CNT COMP-3         PIC S9(04)  VALUE ZERO.
017700
017800 PROCEDURE DIVISION.
017900
018000 0000-MAIN-RTN.
018100     PERFORM 0100-OPEN-FILES.
018200     PERFORM 0120-LOAD-ADDR-BOOK.
018300     PERFORM 0130-LOAD-MFR-TABLE.
018400     PERFORM 0200-READ-INTK THRU 0200-EXIT.
018500     PERFORM 0250-EDIT-AND-LOAD-RTN THRU 0250-EXIT
018600         UNTIL INTK-AT-EOF.
018700     PERFORM 0990-END-JOB.
018800
018900 0100-OPEN-FILES.
019000     OPEN INPUT INTKFILE.
019100     IF NOT INTK-OK AND NOT INTK-EOF
019200         DISPLAY 'ORDINTK - INTAKE OPEN FAILED: ' INTK-STATUS
019300         STOP RUN
019400     END-IF.
019500     OPEN OUTPUT ORDFILE.
019600     OPEN OUTPUT ERRFILE.
019700     ACCEPT WS-SYS-DATE FROM DATE.
019800     MOVE 19 TO WS-RUN-YYYY (1:2).
019900     IF WS-SYS-YY < 70
020000         MOVE 20 TO WS-RUN-YYYY (1:2)
020100     END-IF.
020200     MOVE WS-SYS-YY TO WS-RUN-YYYY (3:2).
020300     MOVE WS-SYS-MM TO WS-RUN-MM.
020400     MOVE WS-SYS-DD TO WS-RUN-DD.
020500     ACCEPT WS-RUN-TIME FROM TIME.
020600
020700 0120-LOAD-ADDR-BOOK.
020800     MOVE '6044 20TH ST NEW'      TO WS-ADDR-ALIAS-1 (1).
020900     MOVE '6044 20TH ST NW'       TO WS-ADDR-ALIAS-2 (1).
021000     MOVE '6044 20TH ST'          TO WS-ADDR-ALIAS-3 (1).
021100     MOVE 'CWS Edmonton'          TO WS-ADDR-WHSE (1).
021200     MOVE '1664 SEEL AVE'         TO WS-ADDR-ALIAS-1 (2).
021300     MOVE '1664 SEEL'             TO WS-ADDR-ALIAS-2 (2).
021400     MOVE SPACES                  TO WS-ADDR-ALIAS-3 (2).
021500     MOVE 'CWS Winnipeg'          TO WS-ADDR-WHSE (2).
021600     MOVE '250 HENDERSON'         TO WS-ADDR-ALIAS-1 (3).
021700     MOVE SPACES                  TO WS-ADDR-ALIAS-2 (3).
021800     MOVE SPACES                  TO WS-ADDR-ALIAS-3 (3).
021900     MOVE 'CWS Regina'            TO WS-ADDR-WHSE (3).
022000
022100 0130-LOAD-MFR-TABLE.
022200     MOVE 'BASF'                  TO WS-MFR-CODE (1).
022300     MOVE 'CWS Edmonton'          TO WS-MFR-WHSE (1).
022400     MOVE 'BAYER'                 TO WS-MFR-CODE (2).
022500     MOVE 'CWS Winnipeg'          TO WS-MFR-WHSE (2).
022600     MOVE 'FCL'                   TO WS-MFR-CODE (3).
022700     MOVE 'CWS Regina'            TO WS-MFR-WHSE (3).
022800     MOVE 'NUFARM'                TO WS-MFR-CODE (4).
022900     MOVE 'CWS Edmonton'          TO WS-MFR-WHSE (4).
023000     MOVE 'GOWAN'                 TO WS-MFR-CODE (5).
023100     MOVE 'CWS Winnipeg'          TO WS-MFR-WHSE (5).
023200
023300 0200-READ-INTK.
023400     READ INTKFILE
023500         AT END
023600             MOVE 'Y' TO WS-INTK-EOF-SW
023700             GO TO 0200-EXIT.
023800     ADD 1 TO WS-READ-CNT.
023900 0200-EXIT.
024000     EXIT.
024100
024200 0250-EDIT-AND-LOAD-RTN.
024300     MOVE SPACES TO WS-REJECT-REASON.
024400     PERFORM 0300-EDIT-INTK THRU 0300-EXIT.
024500     IF WS-REJECT-REASON NOT = SPACES
024600         PERFORM 0900-REJECT-RTN THRU 0900-EXIT
024700     ELSE
024800         PERFORM 0400-DEFAULT-RTN THRU 0400-EXIT
024900         PERFORM 0500-WEIGHT-CONV-RTN THRU 0500-EXIT
025000         PERFORM 0600-RESOLVE-SHIPFROM-RTN THRU 0600-EXIT
025100         PERFORM 0700-SCAN-NOTES-RTN THRU 0700-EXIT
025200         PERFORM 0800-WRITE-ORD-RTN THRU 0800-EXIT
025300     END-IF.
025400     PERFORM 0200-READ-INTK THRU 0200-EXIT.
025500 0250-EXIT.
025600     EXIT.
025700
025800* 0300 - REQUIRED FIELD EDIT.
025900 0300-EDIT-INTK.
026000     IF INTK-SHIP-FROM-ADDR = SPACES AND INTK-SHIP-FROM = SPACES
026100         MOVE 'MISSING SHIP-FROM' TO WS-REJECT-REASON
026200         GO TO 0300-EXIT
026300     END-IF.
026400     IF INTK-SHIP-TO = SPACES
026500         MOVE 'MISSING SHIP-TO' TO WS-REJECT-REASON
026600         GO TO 0300-EXIT
026700     END-IF.
026800     IF INTK-WEIGHT-KG = ZERO AND INTK-WEIGHT-LBS = ZERO
026900         MOVE 'MISSING WEIGHT' TO WS-REJECT-REASON
027000     END-IF.
027100 0300-EXIT.
027200     EXIT.
027300
027400* 0400 - DEFAULTS FOR BLANK/ZERO FIELDS.
027500 0400-DEFAULT-RTN.
027600     MOVE WS-RUN-YYYY TO TS-DATE (1:4).
027700     MOVE WS-RUN-MM   TO TS-DATE (5:2).
027800     MOVE WS-RUN-DD   TO TS-DATE (7:2).
027900     MOVE WS-RUN-HH TO TS-HH.
028000     MOVE WS-RUN-MN TO TS-MN.
028100     MOVE WS-RUN-SS TO TS-SS.
028200     IF INTK-ID = SPACES
028300         MOVE WS-TIMESTAMP-ID TO INTK-ID
028400     END-IF.
028500     IF INTK-CUSTOMER-ID = SPACES
028600         MOVE 'UNKNOWN' TO INTK-CUSTOMER-ID
028700     END-IF.
028800     IF INTK-CUSTOMER-NAME = SPACES
028900         MOVE 'Unknown Customer' TO INTK-CUSTOMER-NAME
029000     END-IF.
029100     IF INTK-MANUFACTURER = SPACES
029200         MOVE 'UNKNOWN' TO INTK-MANUFACTURER
029300     END-IF.
029400     IF INTK-PICKUP-DATE = ZERO
029500         MOVE WS-RUN-YYYY TO INTK-PICKUP-DATE (1:4)
029600         MOVE WS-RUN-MM   TO INTK-PICKUP-DATE (5:2)
029700         MOVE WS-RUN-DD   TO INTK-PICKUP-DATE (7:2)
029800     END-IF.
029900     IF INTK-STATUS = SPACES
030000         MOVE 'pending' TO INTK-STATUS
030100     END-IF.
030200     IF INTK-PRIORITY = SPACES
030300         MOVE 'medium' TO INTK-PRIORITY
030400     END-IF.
030500 0400-EXIT.
030600     EXIT.
030700
030800* 0500 - RT1: COMPLETE THE LBS/KG PAIR WHEN ONE SIDE IS ZERO.
030900*        KG = LBS * 0.453592  LBS = KG * 2.20462  ROUND HALF UP.
031000 0500-WEIGHT-CONV-RTN.
031100     IF INTK-WEIGHT-KG = ZERO AND INTK-WEIGHT-LBS NOT = ZERO
031200         COMPUTE INTK-WEIGHT-KG ROUNDED =
031300                 INTK-WEIGHT-LBS * 0.453592
031400     END-IF.
031500     IF INTK-WEIGHT-LBS = ZERO AND INTK-WEIGHT-KG NOT = ZERO
031600         COMPUTE INTK-WEIGHT-LBS ROUNDED =
031700                 INTK-WEIGHT-KG * 2.20462
031800     END-IF.
031900     IF INTK-GROSS-KG = ZERO AND INTK-GROSS-LBS NOT = ZERO
032000         COMPUTE INTK-GROSS-KG ROUNDED =
032100                 INTK-GROSS-LBS * 0.453592
032200     END-IF.
032300     IF INTK-GROSS-LBS = ZERO AND INTK-GROSS-KG NOT = ZERO
032400         COMPUTE INTK-GROSS-LBS ROUNDED =
032500                 INTK-GROSS-KG * 2.20462
032600     END-IF.
032700 0500-EXIT.
032800     EXIT.
032900
033000* 0600 - RESOLVE SHIP-FROM ADDRESS TO A WAREHOUSE NAME.
033100 0600-RESOLVE-SHIPFROM-RTN.
033200     MOVE 'N' TO WS-MATCH-SW.
033300     MOVE 'N' TO WS-MFR-MATCH-SW.
033400     IF INTK-SHIP-FROM-ADDR NOT = SPACES
033500         MOVE INTK-SHIP-FROM-ADDR TO WS-RAW-ADDR
033600         PERFORM 0610-NORMALIZE-ADDR-RTN THRU 0610-EXIT
033700         PERFORM 0620-ADDR-MATCH-RTN
033800             VARYING ADDR-IDX FROM 1 BY 1
033900             UNTIL ADDR-IDX > 3 OR ADDR-MATCHED
034000     ELSE
034100         IF INTK-SHIP-FROM NOT = SPACES
034200             SET ADDR-MATCHED TO TRUE
034300             MOVE 1.00 TO INTK-FROM-CONF
034400             MOVE 'N' TO INTK-NEEDS-REVIEW
034500         END-IF
034600     END-IF.
034700
034800     IF INTK-MANUFACTURER = 'BAYER'
034900         MOVE 'CWS Regina' TO INTK-SHIP-FROM
035000         MOVE 1.00 TO INTK-FROM-CONF
035100         MOVE 'N' TO INTK-NEEDS-REVIEW
035200         GO TO 0600-EXIT
035300     END-IF.
035400
035500     IF ADDR-MATCHED
035600         GO TO 0600-EXIT
035700     END-IF.
035800
035900     PERFORM 0630-MFR-MATCH-RTN
036000         VARYING MFR-IDX FROM 1 BY 1
036100         UNTIL MFR-IDX > 5 OR MFR-MATCHED.
036200
036300     IF NOT MFR-MATCHED
036400         IF INTK-SHIP-FROM-ADDR NOT = SPACES
036500             MOVE INTK-SHIP-FROM-ADDR TO INTK-SHIP-FROM
036600         END-IF
036700         MOVE 0.00 TO INTK-FROM-CONF
036800         MOVE 'Y' TO INTK-NEEDS-REVIEW
036900     END-IF.
037000 0600-EXIT.
037100     EXIT.
037200
037300* 0620 - ONE PASS OF THE ADDRESS-BOOK ALIAS COMPARE, DRIVEN BY
037400*        THE OUT-OF-LINE PERFORM IN 0600 ABOVE.
037500 0620-ADDR-MATCH-RTN.
037600     IF WS-NORM-ADDR = WS-ADDR-ALIAS-1 (ADDR-IDX)
037700        OR (WS-ADDR-ALIAS-2 (ADDR-IDX) NOT = SPACES
037800            AND WS-NORM-ADDR = WS-ADDR-ALIAS-2 (ADDR-IDX))
037900        OR (WS-ADDR-ALIAS-3 (ADDR-IDX) NOT = SPACES
038000            AND WS-NORM-ADDR = WS-ADDR-ALIAS-3 (ADDR-IDX))
038100         MOVE WS-ADDR-WHSE (ADDR-IDX) TO INTK-SHIP-FROM
038200         MOVE 1.00 TO INTK-FROM-CONF
038300         MOVE 'N' TO INTK-NEEDS-REVIEW
038400         SET ADDR-MATCHED TO TRUE
038500     END-IF.
038600
038700* 0630 - ONE PASS OF THE MANUFACTURER-DEFAULT COMPARE, DRIVEN BY
038800*        THE OUT-OF-LINE PERFORM IN 0600 ABOVE.
038900 0630-MFR-MATCH-RTN.
039000     IF INTK-MANUFACTURER = WS-MFR-CODE (MFR-IDX)
039100         MOVE WS-MFR-WHSE (MFR-IDX) TO INTK-SHIP-FROM
039200         MOVE 0.50 TO INTK-FROM-CONF
039300         MOVE 'Y' TO INTK-NEEDS-REVIEW
039400         SET MFR-MATCHED TO TRUE
039500     END-IF.
039600
039700* 0610 - NORMALIZE RAW ADDRESS: UPPER CASE, STRIP , AND .,
039800*        COLLAPSE MULTIPLE SPACES.
039900 0610-NORMALIZE-ADDR-RTN.
040000     MOVE SPACES TO WS-NORM-ADDR.
040100     INSPECT WS-RAW-ADDR CONVERTING
040200         'abcdefghijklmnopqrstuvwxyz'
040300         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
040400     INSPECT WS-RAW-ADDR REPLACING ALL ',' BY SPACE.
040500     INSPECT WS-RAW-ADDR REPLACING ALL '.' BY SPACE.
040600     MOVE SPACE TO WS-PREV-CHAR.
040700     MOVE 0 TO WS-SUB.
040800     PERFORM 0615-COLLAPSE-CHAR-RTN
040900         VARYING WS-NOTE-LEN FROM 1 BY 1
041000         UNTIL WS-NOTE-LEN > 40.
041100* TRAILING BLANK LEFT BY THE COLLAPSE PASS - TRIM IT BACK OFF.
041200     IF WS-SUB > 0 AND WS-NORM-ADDR (WS-SUB:1) = SPACE
041300         MOVE SPACE TO WS-NORM-ADDR (WS-SUB:1)
041400     END-IF.
041500 0610-EXIT.
041600     EXIT.
041700
041800* 0615 - ONE CHARACTER OF THE BLANK-COLLAPSE PASS, DRIVEN BY THE
041900*        OUT-OF-LINE PERFORM IN 0610 ABOVE.
042000 0615-COLLAPSE-CHAR-RTN.
042100     MOVE WS-RAW-ADDR (WS-NOTE-LEN:1) TO WS-OUT-CHAR.
042200     IF WS-OUT-CHAR = SPACE AND WS-PREV-CHAR = SPACE
042300         CONTINUE
042400     ELSE
042500         ADD 1 TO WS-SUB
042600         MOVE WS-OUT-CHAR TO WS-NORM-ADDR (WS-SUB:1)
042700     END-IF.
042800     MOVE WS-OUT-CHAR TO WS-PREV-CHAR.
042900
043000* 0700 - JEC3: SPECIAL-REQUIREMENT KEYWORD SCAN OF THE NOTES.
043100 0700-SCAN-NOTES-RTN.
043200     MOVE INTK-NOTES TO WS-NOTES-UPPER.
043300     INSPECT WS-NOTES-UPPER CONVERTING
043400         'abcdefghijklmnopqrstuvwxyz'
043500         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
043600     IF WS-NOTES-UPPER (1:60) = SPACES
043700         GO TO 0700-EXIT
043800     END-IF.
043900     MOVE 0 TO WS-KEYWORD-CNT.
044000     INSPECT WS-NOTES-UPPER TALLYING WS-KEYWORD-CNT
044100         FOR ALL 'REFRIGERAT' 'TEMPERATURE' 'COOLING'.
044200     IF WS-KEYWORD-CNT > 0
044300         MOVE 'Y' TO INTK-REQ-REFRIG
044400     END-IF.
044500     MOVE 0 TO WS-KEYWORD-CNT.
044600     INSPECT WS-NOTES-UPPER TALLYING WS-KEYWORD-CNT
044700         FOR ALL 'HEATED' 'HEATING' 'WARM'.
044800     IF WS-KEYWORD-CNT > 0
044900         MOVE 'Y' TO INTK-REQ-HEAT
045000     END-IF.
045100     MOVE 0 TO WS-KEYWORD-CNT.
045200     INSPECT WS-NOTES-UPPER TALLYING WS-KEYWORD-CNT
045300         FOR ALL 'FRAGILE' 'HANDLE WITH CARE'.
045400     IF WS-KEYWORD-CNT > 0
045500         MOVE 'Y' TO INTK-REQ-FRAGILE
045600     END-IF.
045700     MOVE 0 TO WS-KEYWORD-CNT.
045800     INSPECT WS-NOTES-UPPER TALLYING WS-KEYWORD-CNT
045900         FOR ALL 'HAZARD' 'DANGEROUS' 'HAZMAT'.
046000     IF WS-KEYWORD-CNT > 0
046100         MOVE 'Y' TO INTK-REQ-HAZMAT
046200     END-IF.
046300     MOVE 0 TO WS-KEYWORD-CNT.
046400     INSPECT WS-NOTES-UPPER TALLYING WS-KEYWORD-CNT
046500         FOR ALL 'RUSH' 'URGENT' 'EXPEDITED' 'PRIORITY' 'ASAP'.
046600     IF WS-KEYWORD-CNT > 0
046700         MOVE 'Y' TO INTK-REQ-RUSH
046800         MOVE 'high' TO INTK-PRIORITY
046900     END-IF.
047000 0700-EXIT.
047100     EXIT.
047200
047300* 0800 - MOVE THE EDITED INTAKE RECORD INTO THE ORDER LAYOUT
047400*        AND WRITE IT TO THE ORDER MASTER.
047500 0800-WRITE-ORD-RTN.
047600     MOVE INTK-ID              TO ORD-ID.
047700     MOVE INTK-CUSTOMER-ID     TO ORD-CUSTOMER-ID.
047800     MOVE INTK-CUSTOMER-NAME   TO ORD-CUSTOMER-NAME.
047900     MOVE INTK-MANUFACTURER    TO ORD-MANUFACTURER.
048000     MOVE INTK-SHIP-FROM       TO ORD-SHIP-FROM.
048100     MOVE INTK-SHIP-TO         TO ORD-SHIP-TO.
048200     MOVE INTK-PICKUP-DATE     TO ORD-PICKUP-DATE.
048300     MOVE INTK-STATUS          TO ORD-STATUS.
048400     MOVE INTK-PRIORITY        TO ORD-PRIORITY.
048500     MOVE INTK-WEIGHT-KG       TO ORD-WEIGHT-KG.
048600     MOVE INTK-WEIGHT-LBS      TO ORD-WEIGHT-LBS.
048700     MOVE INTK-GROSS-KG        TO ORD-GROSS-KG.
048800     MOVE INTK-GROSS-LBS       TO ORD-GROSS-LBS.
048900     MOVE INTK-PO-NUMBER       TO ORD-PO-NUMBER.
049000     MOVE INTK-NET-QTY         TO ORD-NET-QTY.
049100     MOVE INTK-REQ-REFRIG      TO ORD-REQ-REFRIG.
049200     MOVE INTK-REQ-HEAT        TO ORD-REQ-HEAT.
049300     MOVE INTK-REQ-FRAGILE     TO ORD-REQ-FRAGILE.
049400     MOVE INTK-REQ-HAZMAT      TO ORD-REQ-HAZMAT.
049500     MOVE INTK-REQ-RUSH        TO ORD-REQ-RUSH.
049600     MOVE INTK-FROM-CONF       TO ORD-FROM-CONF.
049700     MOVE INTK-NEEDS-REVIEW    TO ORD-NEEDS-REVIEW.
049800     MOVE INTK-NOTES           TO ORD-NOTES.
049900     WRITE ORD-RECORD.
050000     IF ORD-OK
050100         ADD 1 TO WS-LOADED-CNT
050200     END-IF.
050300 0800-EXIT.
050400     EXIT.
050500
050600* 0900 - REJECT RTN - APPEND THE REASON TO NOTES AND WRITE
050700*        THE WHOLE RAW RECORD TO THE ERROR FILE.
050800 0900-REJECT-RTN.
050900     MOVE INTK-ID              TO ERR-ID.
051000     MOVE INTK-CUSTOMER-ID     TO ERR-CUSTOMER-ID.
051100     MOVE INTK-CUSTOMER-NAME   TO ERR-CUSTOMER-NAME.
051200     MOVE INTK-MANUFACTURER    TO ERR-MANUFACTURER.
051300     MOVE INTK-SHIP-FROM       TO ERR-SHIP-FROM.
051400     MOVE INTK-SHIP-TO         TO ERR-SHIP-TO.
051500     MOVE INTK-PICKUP-DATE     TO ERR-PICKUP-DATE.
051600     MOVE INTK-STATUS          TO ERR-STATUS.
051700     MOVE INTK-PRIORITY        TO ERR-PRIORITY.
051800     MOVE INTK-WEIGHT-KG       TO ERR-WEIGHT-KG.
051900     MOVE INTK-WEIGHT-LBS      TO ERR-WEIGHT-LBS.
052000     MOVE INTK-GROSS-KG        TO ERR-GROSS-KG.
052100     MOVE INTK-GROSS-LBS       TO ERR-GROSS-LBS.
052200     MOVE INTK-PO-NUMBER       TO ERR-PO-NUMBER.
052300     MOVE INTK-NET-QTY         TO ERR-NET-QTY.
052400     MOVE INTK-REQ-REFRIG      TO ERR-REQ-REFRIG.
052500     MOVE INTK-REQ-HEAT        TO ERR-REQ-HEAT.
052600     MOVE INTK-REQ-FRAGILE     TO ERR-REQ-FRAGILE.
052700     MOVE INTK-REQ-HAZMAT      TO ERR-REQ-HAZMAT.
052800     MOVE INTK-REQ-RUSH        TO ERR-REQ-RUSH.
052900     MOVE INTK-FROM-CONF       TO ERR-FROM-CONF.
053000     MOVE INTK-NEEDS-REVIEW    TO ERR-NEEDS-REVIEW.
053100     MOVE INTK-SHIP-FROM-ADDR  TO ERR-SHIP-FROM-ADDR.
053200     MOVE 'REJECT: ' TO ERR-NOTES (1:8).
053300     MOVE WS-REJECT-REASON TO ERR-NOTES (9:40).
053400     WRITE ERR-RECORD.
053500     ADD 1 TO WS-REJECT-CNT.
053600 0900-EXIT.
053700     EXIT.
053800
053900 0990-END-JOB.
054000     DISPLAY 'ORDINTK - RECORDS READ:     ' WS-READ-CNT.
054100     DISPLAY 'ORDINTK - RECORDS LOADED:   ' WS-LOADED-CNT.
054200     DISPLAY 'ORDINTK - RECORDS REJECTED: ' WS-REJECT-CNT.
054300     CLOSE INTKFILE ORDFILE ERRFILE.
054400     STOP RUN.
