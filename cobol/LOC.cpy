000100*****************************************************************
000200* LOC  -  LOCATION COORDINATES RECORD                            *
000300*         NAMED POINT (CITY OR WAREHOUSE) AND ITS LATITUDE/      *
000400*         LONGITUDE IN DEGREES, SIGN LEADING SEPARATE.           *
000500*         FIXED 40-BYTE RECORD.  USED BY DISPATCH.               *
000600*-----------------------------------------------------------------
000700*   MODIFIED: 04/14/1987  JBL  W.O. DSP-014  ORIGINAL LAYOUT
000800*****************************************************************
000900 01  LOC-RECORD.
001000     05  LOC-NAME                    PIC X(20).
001100     05  LOC-LAT                     PIC S9(03)V9(04)
001200                                      SIGN LEADING SEPARATE.
001300     05  LOC-LON                     PIC S9(03)V9(04)
001400                                      SIGN LEADING SEPARATE.
001500     05  FILLER                      PIC X(04).
