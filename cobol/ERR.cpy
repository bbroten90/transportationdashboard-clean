000100*****************************************************************
000200* ERR  -  REJECTED INTAKE RECORD                                 *
000300*         SAME SHAPE AS INTK-RECORD.  THE REJECT REASON IS       *
000400*         JAMMED INTO THE NOTES FIELD BY ORDINTK SO NOTHING      *
000500*         DOWNSTREAM HAS TO LEARN A NEW LAYOUT.                  *
000600*         FIXED 300-BYTE RECORD.  USED BY ORDINTK ONLY.          *
000700*-----------------------------------------------------------------
000800*   MODIFIED: 04/14/1987  JBL  W.O. DSP-014  ORIGINAL LAYOUT
000900*****************************************************************
001000 01  ERR-RECORD.
001100     05  ERR-ID                      PIC X(15).
001200     05  ERR-CUSTOMER-ID             PIC X(10).
001300     05  ERR-CUSTOMER-NAME           PIC X(30).
001400     05  ERR-MANUFACTURER            PIC X(10).
001500     05  ERR-SHIP-FROM               PIC X(20).
001600     05  ERR-SHIP-TO                 PIC X(20).
001700     05  ERR-PICKUP-DATE             PIC 9(08).
001800     05  ERR-STATUS                  PIC X(10).
001900     05  ERR-PRIORITY                PIC X(06).
002000     05  ERR-WEIGHT-KG               PIC 9(07)V99.
002100     05  ERR-WEIGHT-LBS              PIC 9(07)V99.
002200     05  ERR-GROSS-KG                PIC 9(07)V99.
002300     05  ERR-GROSS-LBS               PIC 9(07)V99.
002400     05  ERR-PO-NUMBER               PIC X(15).
002500     05  ERR-NET-QTY                 PIC 9(05).
002600     05  ERR-REQ-REFRIG              PIC X(01).
002700     05  ERR-REQ-HEAT                PIC X(01).
002800     05  ERR-REQ-FRAGILE             PIC X(01).
002900     05  ERR-REQ-HAZMAT              PIC X(01).
003000     05  ERR-REQ-RUSH                PIC X(01).
003100     05  ERR-FROM-CONF               PIC 9V99.
003200     05  ERR-NEEDS-REVIEW            PIC X(01).
003300     05  ERR-NOTES                   PIC X(60).
003400     05  ERR-SHIP-FROM-ADDR          PIC X(40).
003500     05  FILLER                      PIC X(06).
