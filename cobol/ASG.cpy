000100*****************************************************************
000200* ASG  -  DISPATCH ASSIGNMENT RECORD                             *
000300*         ONE ROW PER ORDER ASSIGNED TO A TRUCK/TRAILER BY THE   *
000400*         OPTIMIZATION ENGINE.  FIXED 80-BYTE RECORD.            *
000500*         WRITTEN BY DISPATCH.                                   *
000600*-----------------------------------------------------------------
000700*   MODIFIED: 04/14/1987  JBL  W.O. DSP-014  ORIGINAL LAYOUT
000800*****************************************************************
000900 01  ASG-RECORD.
001000     05  ASG-ORDER-ID                PIC X(15).
001100     05  ASG-TRUCK-ID                PIC X(10).
001200     05  ASG-TRAILER-ID              PIC X(10).
001300     05  ASG-SEQUENCE                PIC 9(03).
001400     05  ASG-ASSIGNED-BY             PIC X(20).
001500     05  ASG-DATE                    PIC 9(08).
001600     05  FILLER                      PIC X(14).
