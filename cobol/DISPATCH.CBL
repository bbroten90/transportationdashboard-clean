000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DISPATCH.
000300 AUTHOR. JEFFREY CLENDENING.
000400 INSTALLATION. PRAIRIE CARTAGE DATA CENTER.
000500 DATE-WRITTEN. 06/18/1988.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900* REMARKS:
001000*    NIGHTLY ROUTE OPTIMIZATION RUN.
001100*    LOADS THE TRUCK AND TRAILER FLEET AND TONIGHT'S PENDING
001200*    ORDERS, WORKS OUT THE GREAT-CIRCLE DISTANCE BETWEEN ANY TWO
001300*    NAMED POINTS ON DEMAND (THERE IS NO FUNCTION SQRT/SIN/COS ON
001400*    THIS BOX SO THEY ARE HAND-ROLLED BELOW), ADJUSTS FOR
001500*    TONIGHT'S WEATHER, AND GREEDILY BUILDS EACH TRUCK'S ROUTE
001600*    WITHOUT BUSTING AN ORDER'S PICKUP TIME WINDOW.  UNPROFITABLE
001700*    ROUTES ARE DROPPED BEFORE TRAILERS EVER GET HANDED OUT.
001800*    PRINTS THE ROUTE OPTIMIZATION SUMMARY WHEN IT IS DONE.
001900*    THE PENDING-ORDER TABLE HOLDS 600 ROWS - A NIGHT THAT PUTS
002000*    MORE THAN 600 ORDERS ON PENDING STATUS WILL QUIETLY DROP THE
002100*    OVERFLOW FROM THE ROUTE BUILD (SEE 0200-LOAD-ORDERS).
002200*
002300******************************************************************
002400*  MODIFICATION HISTORY:
002500*
002600*   MODIFIED: 06/18/1988
002700*   PROGRAMMER: JEFFREY CLENDENING
002800*   MODIFICATION: ORIGINAL PROGRAM.  REPLACES THE DISPATCHER'S
002900*                 WALL MAP AND GRID STRING FOR FIGURING WHICH
003000*                 TRUCK GOES WHERE.
003100*
003200*   MODIFIED: 02/09/1991
003300*   PROGRAMMER: JEFFREY CLENDENING
003400*   MODIFICATION: ADDED THE WEATHER FEED ADJUSTMENT - WINTER
003500*                 ROUTES WERE COSTING OUT PROFITABLE ON PAPER AND
003600*                 RUNNING LATE ON THE HIGHWAY.
003700*
003800*   MODIFIED: 04/03/1995
003900*   PROGRAMMER: JEFFREY CLENDENING
004000*   MODIFICATION: JEC1. ADDED THE TRAILER PALLET-JACK CHECK FOR
004100*                 HEATED FREIGHT - REGINA LOST A LOAD OF BAYER
004200*                 PAPER TO A TRAILER WITH NO JACK ON BOARD.
004300*
004400*   MODIFIED: 02/22/1999
004500*   PROGRAMMER: JEFFREY CLENDENING
004600*   MODIFICATION: JEC2. Y2K - WIDENED THE RUN-DATE AND ASSIGNMENT
004700*                 DATE WORK FIELDS TO 4-DIGIT YEARS.
004800*
004900*   MODIFIED: 11/14/2001
005000*   PROGRAMMER: R TANAKA
005100*   MODIFICATION: RT1. ROUTES ARE NOW RANKED BY PROFIT MARGIN
005200*                 BEFORE TRAILERS ARE HANDED OUT, SO THE BEST
005300*                 LANES GET FIRST PICK OF THE FLEET.
005400*
005500*   MODIFIED: 09/30/2006
005600*   PROGRAMMER: R TANAKA
005700*   MODIFICATION: RT2. ADDED THE HAZMAT 1.5 AND HEATED 1.2
005800*                 REVENUE FACTORS - INSURANCE WANTED THE PREMIUM
005900*                 VISIBLE ON THE SUMMARY, NOT BURIED IN RATECALC.
006000*
006100*   MODIFIED: 04/02/2008
006200*   PROGRAMMER: R TANAKA
006300*   MODIFICATION: RT3. THE INTAKE LINE ON THE SUMMARY WAS REPORTING
006400*                 "REJECTED" AS ORDERS-ON-FILE MINUS PENDING
006500*                 ORDERS - THAT IS A COUNT OF ORDERS NOT CURRENTLY
006600*                 PENDING, NOT AN INTAKE REJECT.  DISPATCH NOW
006700*                 OPENS THE ERRORS FILE ORDINTK ALREADY WRITES AND
006800*                 COUNTS IT DIRECTLY, SO READ/LOADED/REJECTED ON
006900*                 THIS REPORT MATCH WHAT ORDINTK'S OWN END-OF-JOB
007000*                 LINE CALLS BY THE SAME NAMES.
007100*
007200*   MODIFIED:
007300*   PROGRAMMER:
007400*   MODIFICATION:
007500*
007600******************************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER.  IBM-RS6000.
008000 OBJECT-COMPUTER.  IBM-RS6000.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     COPY TRKSEL.
008600     COPY TRLSEL.
008700     COPY LOCSEL.
008800     COPY WTHSEL.
008900     COPY ORDSEL.
009000     COPY ASGSEL.
009100     COPY ERRSEL.
009200     SELECT PRLINE ASSIGN TO RPTFILE
009300            STATUS IS PRT-STATUS.
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  TRKFILE
009700     RECORDING MODE IS F
009800     BLOCK CONTAINS 0 RECORDS
009900     LABEL RECORDS ARE STANDARD.
010000 01  TRK-RECORD.
010100     COPY TRK.
010200 FD  TRLFILE
010300     RECORDING MODE IS F
010400     BLOCK CONTAINS 0 RECORDS
010500     LABEL RECORDS ARE STANDARD.
010600 01  TRL-RECORD.
010700     COPY TRL.
010800 FD  LOCFILE
010900     RECORDING MODE IS F
011000     BLOCK CONTAINS 0 RECORDS
011100     LABEL RECORDS ARE STANDARD.
011200 01  LOC-RECORD.
011300     COPY LOC.
011400 FD  WTHFILE
011500     RECORDING MODE IS F
011600     BLOCK CONTAINS 0 RECORDS
011700     LABEL RECORDS ARE STANDARD.
011800 01  WTH-RECORD.
011900     COPY WTH.
012000 FD  ORDFILE
012100     RECORDING MODE IS F
012200     BLOCK CONTAINS 0 RECORDS
012300     LABEL RECORDS ARE STANDARD.
012400 01  ORD-RECORD.
012500     COPY ORD.
012600 FD  ASGFILE
012700     RECORDING MODE IS F
012800     BLOCK CONTAINS 0 RECORDS
012900     LABEL RECORDS ARE STANDARD.
013000 01  ASG-RECORD.
013100     COPY ASG.
013200 FD  ERRFILE
013300     RECORDING MODE IS F
013400     BLOCK CONTAINS 0 RECORDS
013500     LABEL RECORDS ARE STANDARD.
013600 01  ERR-RECORD.
013700     COPY ERR.
013800 FD  PRLINE
013900     RECORDING MODE IS F
014000     BLOCK CONTAINS 0 RECORDS
014100     LABEL RECORDS ARE STANDARD.
014200 01  PRT-LINE                        PIC X(132).
014300
014400 WORKING-STORAGE SECTION.
014500
014600 01  FILE-STATUS-AREA.
014700     05  TRK-STATUS                PIC X(02) VALUE SPACES.
014800         88  TRK-OK                     VALUE '00'.
014900         88  TRK-EOF                     VALUE '10'.
015000     05  TRL-STATUS                PIC X(02) VALUE SPACES.
015100         88  TRL-OK                     VALUE '00'.
015200         88  TRL-EOF                     VALUE '10'.
015300     05  LOC-STATUS                PIC X(02) VALUE SPACES.
015400         88  LOC-OK                     VALUE '00'.
015500         88  LOC-EOF                     VALUE '10'.
015600     05  WTH-STATUS                PIC X(02) VALUE SPACES.
015700         88  WTH-OK                     VALUE '00'.
015800         88  WTH-EOF                     VALUE '10'.
015900     05  ORD-STATUS-2              PIC X(02) VALUE SPACES.
016000         88  ORD-OK                     VALUE '00'.
016100         88  ORD-EOF                     VALUE '10'.
016200     05  ASG-STATUS                PIC X(02) VALUE SPACES.
016300         88  ASG-OK                     VALUE '00'.
016400     05  ERR-STATUS-2              PIC X(02) VALUE SPACES.
016500         88  ERR-OK                     VALUE '00'.
016600         88  ERR-EOF                     VALUE '10'.
016700     05  PRT-STATUS                PIC X(02) VALUE SPACES.
016800         88  PRT-OK                     VALUE '00'.
016900
017000 01  WS-SWITCHES.
017100     05  WS-NO-ASSIGN-SW           PIC X(01) VALUE 'N'.
017200         88  NO-ASSIGNMENTS-POSSIBLE   VALUE 'Y'.
017300     05  WS-ERR-EOF-SW             PIC X(01) VALUE 'N'.
017400         88  ERR-AT-EOF                 VALUE 'Y'.
017500
017600 01  WS-COUNTERS COMP-3.
017700     05  WS-TRK-TOTAL              PIC S9(04) VALUE ZERO.
017800     05  WS-TRL-TOTAL              PIC S9(04) VALUE ZERO.
017900     05  WS-LOC-TOTAL              PIC S9(04) VALUE ZERO.
018000     05  WS-WTH-TOTAL              PIC S9(04) VALUE ZERO.
018100     05  WS-ORD-TOTAL              PIC S9(04) VALUE ZERO.
018200     05  WS-RTE-TOTAL              PIC S9(04) VALUE ZERO.
018300     05  WS-ASG-TOTAL              PIC S9(05) VALUE ZERO.
018400     05  WS-SUB                    PIC S9(04) VALUE ZERO.
018500     05  WS-SUB2                   PIC S9(04) VALUE ZERO.
018600     05  WS-PASS-SUB               PIC S9(04) VALUE ZERO.
018700     05  WS-READ-CNT               PIC S9(07) VALUE ZERO.
018800     05  WS-ERR-CNT                PIC S9(07) VALUE ZERO.
018900     05  WS-INTAKE-READ-CNT        PIC S9(07) VALUE ZERO.
019000
019100 01  WS-LOC-TABLE.
019200     05  WS-LOC-ENTRY OCCURS 60 TIMES
019300         INDEXED BY LOC-IDX.
019400         10  WS-LOC-NAME           PIC X(20).
019500         10  WS-LOC-LAT            PIC S9(03)V9(04).
019600         10  WS-LOC-LON            PIC S9(03)V9(04).
019700
019800* BUILT-IN CITY TABLE, USED WHEN THE LOCATIONS FILE HAS NO ROW
019900* FOR A NAME WE NEED (THE COORDINATES TABLE MAY BE SUPERSEDED).
020000 01  WS-CITY-TABLE.
020100     05  WS-CITY-ENTRY OCCURS 10 TIMES
020200         INDEXED BY CITY-IDX.
020300         10  WS-CITY-NAME          PIC X(20).
020400         10  WS-CITY-LAT           PIC S9(03)V9(04).
020500         10  WS-CITY-LON           PIC S9(03)V9(04).
020600
020700 01  WS-TRUCK-TABLE.
020800     05  WS-TRUCK-ENTRY OCCURS 30 TIMES
020900         INDEXED BY TRK-IDX.
021000         10  WS-TRK-ID             PIC X(10).
021100         10  WS-TRK-NAME           PIC X(20).
021200         10  WS-TRK-DRIVER         PIC X(20).
021300         10  WS-TRK-MAX-HOURS      PIC 9(03)V99.
021400         10  WS-TRK-WAREHOUSE      PIC X(20).
021500         10  WS-TRK-RTE-DIST       PIC 9(07)V99.
021600         10  WS-TRK-RTE-TIME-MIN   PIC 9(07)V99.
021700         10  WS-TRK-RTE-ORD-CNT    PIC 9(03).
021800         10  WS-TRK-RTE-REVENUE    PIC 9(09)V99.
021900         10  WS-TRK-RTE-COST       PIC 9(09)V99.
022000         10  WS-TRK-RTE-PROFIT     PIC S9(09)V99.
022100         10  WS-TRK-RTE-MARGIN     PIC S9(03)V99.
022200         10  WS-TRK-RTE-KEPT-SW    PIC X(01) VALUE 'Y'.
022300             88  WS-TRK-RTE-KEPT       VALUE 'Y'.
022400
022500* TRUCK-ENTRY VIEWED AS A FLAT CHARACTER BLOCK - LETS THE
022600* MARGIN-RANK BUBBLE PASS SWAP TWO WHOLE ENTRIES IN ONE MOVE.
022700 01  WS-TRUCK-ENTRY-BLOCK REDEFINES WS-TRUCK-TABLE.
022800     05  WS-TRUCK-CHARS OCCURS 30 TIMES PIC X(135).
022900
023000 01  WS-TRAILER-TABLE.
023100     05  WS-TRAILER-ENTRY OCCURS 60 TIMES
023200         INDEXED BY TRL-IDX.
023300         10  WS-TRL-ID             PIC X(10).
023400         10  WS-TRL-MAX-KG         PIC 9(07)V99.
023500         10  WS-TRL-CUR-KG         PIC 9(07)V99.
023600         10  WS-TRL-PALLET-JACK    PIC X(01).
023700         10  WS-TRL-WAREHOUSE      PIC X(20).
023800
023900 01  WS-WEATHER-TABLE.
024000     05  WS-WTH-ENTRY OCCURS 60 TIMES
024100         INDEXED BY WTH-IDX.
024200         10  WS-WTH-LOCATION       PIC X(20).
024300         10  WS-WTH-CONDITION      PIC X(10).
024400
024500 01  WS-ORDER-TABLE.
024600     05  WS-ORD-ENTRY OCCURS 600 TIMES
024700         INDEXED BY ORD-IDX.
024800         10  WS-ORD-ID             PIC X(15).
024900         10  WS-ORD-SHIP-FROM      PIC X(20).
025000         10  WS-ORD-SHIP-TO        PIC X(20).
025100         10  WS-ORD-PRIORITY       PIC X(06).
025200         10  WS-ORD-WEIGHT-KG      PIC 9(07)V99.
025300         10  WS-ORD-REQ-HEAT       PIC X(01).
025400         10  WS-ORD-REQ-HAZMAT     PIC X(01).
025500         10  WS-ORD-TRK-SUB        PIC 9(04) VALUE ZERO.
025600         10  WS-ORD-TRUCK-ID       PIC X(10) VALUE SPACES.
025700         10  WS-ORD-SEQ            PIC 9(03) VALUE ZERO.
025800         10  WS-ORD-ASSIGNED-SW    PIC X(01) VALUE 'N'.
025900             88  WS-ORD-ASSIGNED       VALUE 'Y'.
026000
026100* SAME ORDER-ENTRY VIEWED AS A FLAT CHARACTER BLOCK - LETS THE
026200* FINAL ASSIGNMENT PASS WALK ENTRIES BY RAW OFFSET WHEN IT NEEDS
026300* TO RE-SEQUENCE A TRUCK'S ORDERS AFTER A ROUTE IS DROPPED.
026400 01  WS-ORDER-ENTRY-BLOCK REDEFINES WS-ORDER-TABLE.
026500     05  WS-ORDER-CHARS OCCURS 600 TIMES PIC X(90).
026600
026700 01  WS-DIST-NAME1                 PIC X(20).
026800 01  WS-DIST-NAME2                 PIC X(20).
026900 01  WS-LOOKUP-NAME                PIC X(20).
027000 01  WS-LOOKUP-LAT                 PIC S9(03)V9(04).
027100 01  WS-LOOKUP-LON                 PIC S9(03)V9(04).
027200 01  WS-LOOKUP-FOUND-SW            PIC X(01) VALUE 'N'.
027300     88  LOOKUP-FOUND                  VALUE 'Y'.
027400
027500 01  WS-HAV-LAT1                   PIC S9(03)V9(04).
027600 01  WS-HAV-LON1                   PIC S9(03)V9(04).
027700 01  WS-HAV-LAT2                   PIC S9(03)V9(04).
027800 01  WS-HAV-LON2                   PIC S9(03)V9(04).
027900 01  WS-HAV-DIST-KM                PIC 9(07)V9999.
028000 01  WS-HAV-UNREACHABLE-SW         PIC X(01) VALUE 'N'.
028100     88  HAV-UNREACHABLE                VALUE 'Y'.
028200
028300 01  WS-MATH-WORK.
028400     05  WS-M-RAD1                 PIC S9(03)V9(09) VALUE ZERO.
028500     05  WS-M-RAD2                 PIC S9(03)V9(09) VALUE ZERO.
028600     05  WS-M-DLAT                 PIC S9(03)V9(09) VALUE ZERO.
028700     05  WS-M-DLON                 PIC S9(03)V9(09) VALUE ZERO.
028800     05  WS-M-SIN-DLAT2            PIC S9(03)V9(09) VALUE ZERO.
028900     05  WS-M-SIN-DLON2            PIC S9(03)V9(09) VALUE ZERO.
029000     05  WS-M-COS-LAT1             PIC S9(03)V9(09) VALUE ZERO.
029100     05  WS-M-COS-LAT2             PIC S9(03)V9(09) VALUE ZERO.
029200     05  WS-M-A                    PIC S9(03)V9(09) VALUE ZERO.
029300     05  WS-M-ONE-MINUS-A          PIC S9(03)V9(09) VALUE ZERO.
029400     05  WS-M-RATIO                PIC S9(05)V9(09) VALUE ZERO.
029500     05  WS-M-ANGLE                PIC S9(03)V9(09) VALUE ZERO.
029600
029700* RADIAN/TRIG CALL-AND-RETURN AREAS, SHARED BY THE SIN/COS/SQRT/
029800* ATAN SUBROUTINES BELOW.  ONE SET IS ENOUGH - NONE OF THEM
029900* CALL ANOTHER WHILE ITS OWN ANSWER IS STILL PENDING.
030000 01  WS-TRIG-IO.
030100     05  WS-TRIG-X                 PIC S9(03)V9(09) VALUE ZERO.
030200     05  WS-TRIG-ANSWER            PIC S9(03)V9(09) VALUE ZERO.
030300     05  WS-TRIG-TERM              PIC S9(03)V9(09) VALUE ZERO.
030400     05  WS-TRIG-XSQ               PIC S9(03)V9(09) VALUE ZERO.
030500     05  WS-TRIG-N                 PIC S9(02) COMP-3 VALUE ZERO.
030600
030700 01  WS-SQRT-IO.
030800     05  WS-SQRT-X                 PIC S9(05)V9(09) VALUE ZERO.
030900     05  WS-SQRT-GUESS             PIC S9(05)V9(09) VALUE ZERO.
031000     05  WS-SQRT-NEXT              PIC S9(05)V9(09) VALUE ZERO.
031100     05  WS-SQRT-ITER              PIC S9(02) COMP-3 VALUE ZERO.
031200
031300 01  WS-CONSTANTS.
031400     05  WS-PI                     PIC S9(01)V9(09) VALUE
031500             3.141592653.
031600     05  WS-DEG-TO-RAD             PIC S9(01)V9(09) VALUE
031700             0.017453292.
031800     05  WS-EARTH-RADIUS-KM        PIC 9(05)V99     VALUE
031900             6371.00.
032000
032100 01  WS-WINDOW-LIMIT                PIC 9(05) VALUE ZERO.
032200 01  WS-LEG1-DIST                   PIC 9(07)V9999 VALUE ZERO.
032300 01  WS-LEG2-DIST                   PIC 9(07)V9999 VALUE ZERO.
032400 01  WS-LEG2-TIME                   PIC 9(07)V9999 VALUE ZERO.
032500 01  WS-TRY-ROUTE-TIME              PIC 9(09)V9999 VALUE ZERO.
032600 01  WS-BEST-TRK-SUB  COMP-3        PIC S9(04) VALUE ZERO.
032700 01  WS-BEST-DIST                   PIC 9(09)V9999 VALUE ZERO.
032800 01  WS-WX-FACTOR                   PIC 9(01)V999 VALUE ZERO.
032900
033000 01  WS-SPECIAL-FACTOR              PIC 9(01)V999 VALUE ZERO.
033100 01  WS-ORDER-REVENUE               PIC 9(07)V99 VALUE ZERO.
033200
033300 01  WS-SWAPPED-SW                  PIC X(01) VALUE 'N'.
033400     88  A-SWAP-HAPPENED                VALUE 'Y'.
033500 01  WS-SWAP-HOLD                   PIC X(101).
033600
033700 01  WS-GRAND-TOTALS.
033800     05  WS-GT-REVENUE              PIC 9(09)V99 VALUE ZERO.
033900     05  WS-GT-COST                 PIC 9(09)V99 VALUE ZERO.
034000     05  WS-GT-PROFIT               PIC S9(09)V99 VALUE ZERO.
034100     05  WS-GT-DIST                 PIC 9(09)V99 VALUE ZERO.
034200     05  WS-GT-TIME-HRS              PIC 9(07)V99 VALUE ZERO.
034300     05  WS-GT-MARGIN                PIC S9(03)V99 VALUE ZERO.
034400
034500 01  WS-RUN-DATE.
034600     05  WS-RUN-YYYY                PIC 9(04).
034700     05  WS-RUN-MM                  PIC 9(02).
034800     05  WS-RUN-DD                  PIC 9(02).
034900 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(08).
035000 01  WS-SYS-DATE.
035100     05  WS-SYS-CC                  PIC 9(02).
035200     05  WS-SYS-YY                  PIC 9(02).
035300     05  WS-SYS-MM                  PIC 9(02).
035400     05  WS-SYS-DD                  PIC 9(02).
035500
035600 01  WS-HEAD1.
035700     05  FILLER                     PIC X(30) VALUE SPACES.
035800     05  FILLER                     PIC X(30) VALUE
035900             'ROUTE OPTIMIZATION SUMMARY'.
036000     05  FILLER                     PIC X(72) VALUE SPACES.
036100 01  WS-HEAD2.
036200     05  FILLER                     PIC X(10) VALUE 'RUN DATE: '.
036300     05  H2-RUN-DATE                PIC 9999/99/99.
036400     05  FILLER                     PIC X(10) VALUE SPACES.
036500     05  FILLER                     PIC X(14) VALUE
036600             'TOTAL ROUTES: '.
036700     05  H2-ROUTES                  PIC ZZZ9.
036800     05  FILLER                     PIC X(08) VALUE SPACES.
036900     05  FILLER                     PIC X(18) VALUE
037000             'TOTAL ASSIGNMENTS:'.
037100     05  H2-ASSIGNS                 PIC ZZZZ9.
037200     05  FILLER                     PIC X(50) VALUE SPACES.
037300 01  WS-DETAIL-LINE.
037400     05  D-TRUCK-ID                 PIC X(10).
037500     05  FILLER                     PIC X(02) VALUE SPACES.
037600     05  D-ORD-CNT                  PIC ZZ9.
037700     05  FILLER                     PIC X(02) VALUE SPACES.
037800     05  D-DIST-KM                  PIC ZZZ,ZZ9.99.
037900     05  FILLER                     PIC X(02) VALUE SPACES.
038000     05  D-TIME-HRS                 PIC ZZ9.99.
038100     05  FILLER                     PIC X(02) VALUE SPACES.
038200     05  D-REVENUE                  PIC Z,ZZZ,ZZ9.99.
038300     05  FILLER                     PIC X(02) VALUE SPACES.
038400     05  D-COST                     PIC Z,ZZZ,ZZ9.99.
038500     05  FILLER                     PIC X(02) VALUE SPACES.
038600     05  D-PROFIT                   PIC -Z,ZZZ,ZZ9.99.
038700     05  FILLER                     PIC X(02) VALUE SPACES.
038800     05  D-MARGIN                   PIC -ZZ9.99.
038900     05  FILLER                     PIC X(02) VALUE SPACES.
039000     05  D-SKIPPED                  PIC X(07).
039100     05  FILLER                     PIC X(15) VALUE SPACES.
039200 01  WS-TOTAL-LINE.
039300     05  FILLER                     PIC X(16) VALUE
039400             'GRAND TOTALS:   '.
039500     05  FILLER                     PIC X(05) VALUE 'REV $'.
039600     05  T-REVENUE                  PIC Z,ZZZ,ZZ9.99.
039700     05  FILLER                     PIC X(07) VALUE ' COST $'.
039800     05  T-COST                     PIC Z,ZZZ,ZZ9.99.
039900     05  FILLER                     PIC X(09) VALUE ' PROFIT $'.
040000     05  T-PROFIT                   PIC -Z,ZZZ,ZZ9.99.
040100     05  FILLER                     PIC X(09) VALUE ' MARGIN %'.
040200     05  T-MARGIN                   PIC -ZZ9.99.
040300     05  FILLER                     PIC X(08) VALUE ' DIST KM'.
040400     05  T-DIST                     PIC ZZZ,ZZ9.99.
040500     05  FILLER                     PIC X(06) VALUE ' HRS  '.
040600     05  T-TIME                     PIC ZZ,ZZ9.99.
040700     05  FILLER                     PIC X(20) VALUE SPACES.
040800 01  WS-INTAKE-LINE.
040900     05  FILLER                     PIC X(21) VALUE
041000             'INTAKE - READ:       '.
041100     05  I-READ                     PIC ZZZ,ZZ9.
041200     05  FILLER                     PIC X(10) VALUE ' LOADED:  '.
041300     05  I-LOADED                   PIC ZZZ,ZZ9.
041400     05  FILLER                     PIC X(11) VALUE ' REJECTED:'.
041500     05  I-REJECT                   PIC ZZZ,ZZ9.
041600     05  FILLER                     PIC X(64) VALUE SPACES.
041700
041800 01  WS-LEG1-TIME                   PIC 9(07)V9999 VALUE ZERO.
041900 01  WS-BEST-LEG1-TIME              PIC 9(07)V9999 VALUE ZERO.
042000 01  WS-TRL-FOUND-SW                PIC X(01) VALUE 'N'.
042100     88  TRAILER-FOUND                  VALUE 'Y'.
042200 01  WS-FOUND-TRL-SUB  COMP-3       PIC S9(04) VALUE ZERO.
042300
042400 PROCEDURE DIVISION.
042500
042600 0000-MAIN-RTN.
042700     PERFORM 0100-OPEN-FILES.
042800     PERFORM 0110-LOAD-TRUCKS THRU 0110-EXIT.
042900     PERFORM 0120-LOAD-TRAILERS THRU 0120-EXIT.
043000     IF WS-TRK-TOTAL = 0 OR WS-TRL-TOTAL = 0
043100         SET NO-ASSIGNMENTS-POSSIBLE TO TRUE
043200     END-IF.
043300     PERFORM 0130-LOAD-CITY-TABLE.
043400     PERFORM 0140-LOAD-LOCATIONS THRU 0140-EXIT.
043500     PERFORM 0150-LOAD-WEATHER THRU 0150-EXIT.
043600     PERFORM 0200-LOAD-ORDERS THRU 0200-EXIT.
043700     PERFORM 0210-COUNT-ERRORS THRU 0210-EXIT.
043800     IF NOT NO-ASSIGNMENTS-POSSIBLE
043900         PERFORM 0500-ASSIGN-ORDERS-RTN THRU 0500-EXIT
044000         PERFORM 0600-RATE-ROUTES-RTN THRU 0600-EXIT
044100         PERFORM 0700-RANK-ROUTES-RTN THRU 0700-EXIT
044200         PERFORM 0800-ASSIGN-TRAILERS-RTN THRU 0800-EXIT
044300     END-IF.
044400     PERFORM 0900-PRINT-REPORT-RTN THRU 0900-EXIT.
044500     PERFORM 0990-END-JOB.
044600
044700 0100-OPEN-FILES.
044800     OPEN INPUT TRKFILE.
044900     OPEN INPUT TRLFILE.
045000     OPEN INPUT LOCFILE.
045100     OPEN INPUT WTHFILE.
045200     OPEN INPUT ORDFILE.
045300     OPEN INPUT ERRFILE.
045400     OPEN OUTPUT ASGFILE.
045500     OPEN OUTPUT PRLINE.
045600     ACCEPT WS-SYS-DATE FROM DATE.
045700     MOVE 19 TO WS-RUN-YYYY (1:2).
045800     IF WS-SYS-YY < 70
045900         MOVE 20 TO WS-RUN-YYYY (1:2)
046000     END-IF.
046100     MOVE WS-SYS-YY TO WS-RUN-YYYY (3:2).
046200     MOVE WS-SYS-MM TO WS-RUN-MM.
046300     MOVE WS-SYS-DD TO WS-RUN-DD.
046400
046500 0110-LOAD-TRUCKS.
046600     MOVE 0 TO WS-TRK-TOTAL.
046700 0110-LOOP.
046800     READ TRKFILE
046900         AT END
047000             GO TO 0110-EXIT.
047100     IF WS-TRK-TOTAL >= 30
047200         GO TO 0110-LOOP
047300     END-IF.
047400     ADD 1 TO WS-TRK-TOTAL.
047500     MOVE TRK-ID        TO WS-TRK-ID (WS-TRK-TOTAL).
047600     MOVE TRK-NAME      TO WS-TRK-NAME (WS-TRK-TOTAL).
047700     MOVE TRK-DRIVER    TO WS-TRK-DRIVER (WS-TRK-TOTAL).
047800     MOVE TRK-MAX-HOURS TO WS-TRK-MAX-HOURS (WS-TRK-TOTAL).
047900     IF TRK-MAX-HOURS = ZERO
048000         MOVE 10.00 TO WS-TRK-MAX-HOURS (WS-TRK-TOTAL)
048100     END-IF.
048200     MOVE TRK-WAREHOUSE TO WS-TRK-WAREHOUSE (WS-TRK-TOTAL).
048300     MOVE ZERO TO WS-TRK-RTE-DIST (WS-TRK-TOTAL).
048400     MOVE ZERO TO WS-TRK-RTE-TIME-MIN (WS-TRK-TOTAL).
048500     MOVE ZERO TO WS-TRK-RTE-ORD-CNT (WS-TRK-TOTAL).
048600     GO TO 0110-LOOP.
048700 0110-EXIT.
048800     EXIT.
048900
049000 0120-LOAD-TRAILERS.
049100     MOVE 0 TO WS-TRL-TOTAL.
049200 0120-LOOP.
049300     READ TRLFILE
049400         AT END
049500             GO TO 0120-EXIT.
049600     IF WS-TRL-TOTAL >= 60
049700         GO TO 0120-LOOP
049800     END-IF.
049900     ADD 1 TO WS-TRL-TOTAL.
050000     MOVE TRL-ID          TO WS-TRL-ID (WS-TRL-TOTAL).
050100     MOVE TRL-MAX-KG      TO WS-TRL-MAX-KG (WS-TRL-TOTAL).
050200     MOVE TRL-CUR-KG      TO WS-TRL-CUR-KG (WS-TRL-TOTAL).
050300     MOVE TRL-PALLET-JACK TO WS-TRL-PALLET-JACK (WS-TRL-TOTAL).
050400     MOVE TRL-WAREHOUSE   TO WS-TRL-WAREHOUSE (WS-TRL-TOTAL).
050500     GO TO 0120-LOOP.
050600 0120-EXIT.
050700     EXIT.
050800
050900* 0130 - THE SEVEN BUILT-IN CITIES, PLUS THE THREE WAREHOUSE
051000*        ALIASES, SUPERSEDED BY THE LOCATIONS FILE WHEN IT
051100*        CARRIES ITS OWN ROW FOR THE SAME NAME.
051200 0130-LOAD-CITY-TABLE.
051300     MOVE 'Winnipeg'             TO WS-CITY-NAME (1).
051400     MOVE 49.8951                TO WS-CITY-LAT (1).
051500     MOVE -97.1384                TO WS-CITY-LON (1).
051600     MOVE 'Calgary'              TO WS-CITY-NAME (2).
051700     MOVE 51.0447                 TO WS-CITY-LAT (2).
051800     MOVE -114.0719                TO WS-CITY-LON (2).
051900     MOVE 'Edmonton'             TO WS-CITY-NAME (3).
052000     MOVE 53.5461                 TO WS-CITY-LAT (3).
052100     MOVE -113.4938                TO WS-CITY-LON (3).
052200     MOVE 'Vancouver'            TO WS-CITY-NAME (4).
052300     MOVE 49.2827                 TO WS-CITY-LAT (4).
052400     MOVE -123.1207                TO WS-CITY-LON (4).
052500     MOVE 'Toronto'              TO WS-CITY-NAME (5).
052600     MOVE 43.6532                 TO WS-CITY-LAT (5).
052700     MOVE -79.3832                 TO WS-CITY-LON (5).
052800     MOVE 'Montreal'             TO WS-CITY-NAME (6).
052900     MOVE 45.5017                 TO WS-CITY-LAT (6).
053000     MOVE -73.5673                 TO WS-CITY-LON (6).
053100     MOVE 'Regina'               TO WS-CITY-NAME (7).
053200     MOVE 50.4452                 TO WS-CITY-LAT (7).
053300     MOVE -104.6189                TO WS-CITY-LON (7).
053400     MOVE 'CWS Winnipeg'         TO WS-CITY-NAME (8).
053500     MOVE 49.8951                 TO WS-CITY-LAT (8).
053600     MOVE -97.1384                 TO WS-CITY-LON (8).
053700     MOVE 'CWS Regina'           TO WS-CITY-NAME (9).
053800     MOVE 50.4452                 TO WS-CITY-LAT (9).
053900     MOVE -104.6189                TO WS-CITY-LON (9).
054000     MOVE 'CWS Edmonton'         TO WS-CITY-NAME (10).
054100     MOVE 53.5461                 TO WS-CITY-LAT (10).
054200     MOVE -113.4938                TO WS-CITY-LON (10).
054300
054400 0140-LOAD-LOCATIONS.
054500     MOVE 0 TO WS-LOC-TOTAL.
054600 0140-LOOP.
054700     READ LOCFILE
054800         AT END
054900             GO TO 0140-EXIT.
055000     IF WS-LOC-TOTAL >= 60
055100         GO TO 0140-LOOP
055200     END-IF.
055300     ADD 1 TO WS-LOC-TOTAL.
055400     MOVE LOC-NAME TO WS-LOC-NAME (WS-LOC-TOTAL).
055500     MOVE LOC-LAT  TO WS-LOC-LAT (WS-LOC-TOTAL).
055600     MOVE LOC-LON  TO WS-LOC-LON (WS-LOC-TOTAL).
055700     GO TO 0140-LOOP.
055800 0140-EXIT.
055900     EXIT.
056000
056100 0150-LOAD-WEATHER.
056200     MOVE 0 TO WS-WTH-TOTAL.
056300 0150-LOOP.
056400     READ WTHFILE
056500         AT END
056600             GO TO 0150-EXIT.
056700     IF WS-WTH-TOTAL >= 60
056800         GO TO 0150-LOOP
056900     END-IF.
057000     ADD 1 TO WS-WTH-TOTAL.
057100     MOVE WTH-LOCATION  TO WS-WTH-LOCATION (WS-WTH-TOTAL).
057200     MOVE WTH-CONDITION TO WS-WTH-CONDITION (WS-WTH-TOTAL).
057300     GO TO 0150-LOOP.
057400 0150-EXIT.
057500     EXIT.
057600
057700 0200-LOAD-ORDERS.
057800     MOVE 0 TO WS-ORD-TOTAL.
057900 0200-LOOP.
058000     READ ORDFILE
058100         AT END
058200             GO TO 0200-EXIT.
058300     ADD 1 TO WS-READ-CNT.
058400     IF ORD-STATUS NOT = 'pending'
058500         GO TO 0200-LOOP
058600     END-IF.
058700     IF WS-ORD-TOTAL >= 600
058800         GO TO 0200-LOOP
058900     END-IF.
059000     ADD 1 TO WS-ORD-TOTAL.
059100     MOVE ORD-ID           TO WS-ORD-ID (WS-ORD-TOTAL).
059200     MOVE ORD-SHIP-FROM    TO WS-ORD-SHIP-FROM (WS-ORD-TOTAL).
059300     MOVE ORD-SHIP-TO      TO WS-ORD-SHIP-TO (WS-ORD-TOTAL).
059400     MOVE ORD-PRIORITY     TO WS-ORD-PRIORITY (WS-ORD-TOTAL).
059500     MOVE ORD-WEIGHT-KG    TO WS-ORD-WEIGHT-KG (WS-ORD-TOTAL).
059600     MOVE ORD-REQ-HEAT     TO WS-ORD-REQ-HEAT (WS-ORD-TOTAL).
059700     MOVE ORD-REQ-HAZMAT   TO WS-ORD-REQ-HAZMAT (WS-ORD-TOTAL).
059800     GO TO 0200-LOOP.
059900 0200-EXIT.
060000     EXIT.
060100
060200* 0210 - RT3: COUNT THE ERRORS FILE ORDINTK LEFT BEHIND SO THE
060300*        INTAKE LINE ON THE SUMMARY CAN REPORT A REAL REJECT
060400*        COUNT INSTEAD OF GUESSING OFF THE ORDER MASTER.
060500 0210-COUNT-ERRORS.
060600     READ ERRFILE
060700         AT END
060800             MOVE 'Y' TO WS-ERR-EOF-SW
060900             GO TO 0210-EXIT.
061000     ADD 1 TO WS-ERR-CNT.
061100     GO TO 0210-COUNT-ERRORS.
061200 0210-EXIT.
061300     EXIT.
061400* 0230 - LOOK UP LAT/LON FOR WS-LOOKUP-NAME.  CHECKS THE
061500*        LOCATIONS FILE TABLE FIRST, THEN THE BUILT-IN CITIES.
061600*        RETURNS WS-LOOKUP-LAT/LON AND WS-LOOKUP-FOUND-SW.
061700 0230-LOOKUP-COORDS.
061800     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
061900     PERFORM 0232-LOC-TABLE-COMPARE-RTN
062000         VARYING LOC-IDX FROM 1 BY 1
062100         UNTIL LOC-IDX > WS-LOC-TOTAL OR LOOKUP-FOUND.
062200     IF NOT LOOKUP-FOUND
062300         PERFORM 0234-CITY-TABLE-COMPARE-RTN
062400             VARYING CITY-IDX FROM 1 BY 1
062500             UNTIL CITY-IDX > 10 OR LOOKUP-FOUND
062600     END-IF.
062700 0230-EXIT.
062800     EXIT.
062900
063000* 0232 - ONE PASS OF THE LOCATIONS-FILE TABLE COMPARE, DRIVEN BY
063100*        THE OUT-OF-LINE PERFORM IN 0230 ABOVE.
063200 0232-LOC-TABLE-COMPARE-RTN.
063300     IF WS-LOC-NAME (LOC-IDX) = WS-LOOKUP-NAME
063400         MOVE WS-LOC-LAT (LOC-IDX) TO WS-LOOKUP-LAT
063500         MOVE WS-LOC-LON (LOC-IDX) TO WS-LOOKUP-LON
063600         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
063700     END-IF.
063800
063900* 0234 - ONE PASS OF THE BUILT-IN CITY TABLE COMPARE, DRIVEN BY
064000*        THE OUT-OF-LINE PERFORM IN 0230 ABOVE.
064100 0234-CITY-TABLE-COMPARE-RTN.
064200     IF WS-CITY-NAME (CITY-IDX) = WS-LOOKUP-NAME
064300         MOVE WS-CITY-LAT (CITY-IDX) TO WS-LOOKUP-LAT
064400         MOVE WS-CITY-LON (CITY-IDX) TO WS-LOOKUP-LON
064500         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
064600     END-IF.
064700
064800* 0300 - DISTANCE IN KM BETWEEN WS-HAV-LAT1/LON1 AND
064900*        WS-HAV-LAT2/LON2.  SETS WS-HAV-DIST-KM, OR SETS
065000*        HAV-UNREACHABLE WHEN EITHER POINT WAS NEVER RESOLVED
065100*        (CALLER LEAVES LAT/LON AT ZERO WITH THE UNREACHABLE
065200*        SWITCH ON IN THAT CASE - ZERO/ZERO IS NOT A REAL POINT
065300*        ON OUR MAP SO IT NEVER COLLIDES WITH A REAL ANSWER).
065400 0300-HAVERSINE-RTN.
065500     MOVE 'N' TO WS-HAV-UNREACHABLE-SW.
065600     COMPUTE WS-M-RAD1 = WS-HAV-LAT1 * WS-DEG-TO-RAD.
065700     COMPUTE WS-M-RAD2 = WS-HAV-LAT2 * WS-DEG-TO-RAD.
065800     COMPUTE WS-M-DLAT =
065900         (WS-HAV-LAT2 - WS-HAV-LAT1) * WS-DEG-TO-RAD / 2.
066000     COMPUTE WS-M-DLON =
066100         (WS-HAV-LON2 - WS-HAV-LON1) * WS-DEG-TO-RAD / 2.
066200
066300     MOVE WS-M-DLAT TO WS-TRIG-X.
066400     PERFORM 0320-SIN-RTN THRU 0320-EXIT.
066500     COMPUTE WS-M-SIN-DLAT2 = WS-TRIG-ANSWER * WS-TRIG-ANSWER.
066600
066700     MOVE WS-M-DLON TO WS-TRIG-X.
066800     PERFORM 0320-SIN-RTN THRU 0320-EXIT.
066900     COMPUTE WS-M-SIN-DLON2 = WS-TRIG-ANSWER * WS-TRIG-ANSWER.
067000
067100     MOVE WS-M-RAD1 TO WS-TRIG-X.
067200     PERFORM 0330-COS-RTN THRU 0330-EXIT.
067300     MOVE WS-TRIG-ANSWER TO WS-M-COS-LAT1.
067400
067500     MOVE WS-M-RAD2 TO WS-TRIG-X.
067600     PERFORM 0330-COS-RTN THRU 0330-EXIT.
067700     MOVE WS-TRIG-ANSWER TO WS-M-COS-LAT2.
067800
067900     COMPUTE WS-M-A =
068000         WS-M-SIN-DLAT2 +
068100         (WS-M-COS-LAT1 * WS-M-COS-LAT2 * WS-M-SIN-DLON2).
068200     IF WS-M-A < 0
068300         MOVE 0 TO WS-M-A
068400     END-IF.
068500     IF WS-M-A > 1
068600         MOVE 1 TO WS-M-A
068700     END-IF.
068800     COMPUTE WS-M-ONE-MINUS-A = 1 - WS-M-A.
068900
069000     IF WS-M-ONE-MINUS-A < 0.000000001
069100* NEARLY ANTIPODAL - ATAN2(1,0) IS A QUARTER TURN.
069200         COMPUTE WS-M-ANGLE = WS-PI / 2
069300     ELSE
069400         MOVE WS-M-A TO WS-SQRT-X
069500         PERFORM 0340-SQRT-RTN THRU 0340-EXIT
069600         MOVE WS-SQRT-GUESS TO WS-TRIG-ANSWER
069700         COMPUTE WS-M-RATIO =
069800             WS-TRIG-ANSWER * WS-TRIG-ANSWER / WS-M-ONE-MINUS-A
069900         MOVE WS-M-RATIO TO WS-SQRT-X
070000         PERFORM 0340-SQRT-RTN THRU 0340-EXIT
070100         MOVE WS-SQRT-GUESS TO WS-M-RATIO
070200         MOVE WS-M-RATIO TO WS-TRIG-X
070300         PERFORM 0350-ATAN-RTN THRU 0350-EXIT
070400         MOVE WS-TRIG-ANSWER TO WS-M-ANGLE
070500     END-IF.
070600
070700     COMPUTE WS-HAV-DIST-KM ROUNDED =
070800         WS-EARTH-RADIUS-KM * 2 * WS-M-ANGLE.
070900 0300-EXIT.
071000     EXIT.
071100
071200* 0320 - SIN(X), X IN RADIANS, MACLAURIN SERIES TO THE NINTH
071300*        POWER - PLENTY FOR THE SMALL ANGLES A HALF-DELTA OF
071400*        PRAIRIE LATITUDE/LONGITUDE EVER PRODUCES.
071500 0320-SIN-RTN.
071600     MOVE WS-TRIG-X TO WS-TRIG-ANSWER.
071700     MOVE WS-TRIG-X TO WS-TRIG-TERM.
071800     COMPUTE WS-TRIG-XSQ = WS-TRIG-X * WS-TRIG-X.
071900     COMPUTE WS-TRIG-TERM = WS-TRIG-TERM * WS-TRIG-XSQ / 6.
072000     COMPUTE WS-TRIG-ANSWER = WS-TRIG-ANSWER - WS-TRIG-TERM.
072100     COMPUTE WS-TRIG-TERM = WS-TRIG-TERM * WS-TRIG-XSQ / 20.
072200     COMPUTE WS-TRIG-ANSWER = WS-TRIG-ANSWER + WS-TRIG-TERM.
072300     COMPUTE WS-TRIG-TERM = WS-TRIG-TERM * WS-TRIG-XSQ / 42.
072400     COMPUTE WS-TRIG-ANSWER = WS-TRIG-ANSWER - WS-TRIG-TERM.
072500 0320-EXIT.
072600     EXIT.
072700
072800* 0330 - COS(X), SAME SERIES FAMILY.
072900 0330-COS-RTN.
073000     MOVE 1 TO WS-TRIG-ANSWER.
073100     MOVE 1 TO WS-TRIG-TERM.
073200     COMPUTE WS-TRIG-XSQ = WS-TRIG-X * WS-TRIG-X.
073300     COMPUTE WS-TRIG-TERM = WS-TRIG-TERM * WS-TRIG-XSQ / 2.
073400     COMPUTE WS-TRIG-ANSWER = WS-TRIG-ANSWER - WS-TRIG-TERM.
073500     COMPUTE WS-TRIG-TERM = WS-TRIG-TERM * WS-TRIG-XSQ / 12.
073600     COMPUTE WS-TRIG-ANSWER = WS-TRIG-ANSWER + WS-TRIG-TERM.
073700     COMPUTE WS-TRIG-TERM = WS-TRIG-TERM * WS-TRIG-XSQ / 30.
073800     COMPUTE WS-TRIG-ANSWER = WS-TRIG-ANSWER - WS-TRIG-TERM.
073900 0330-EXIT.
074000     EXIT.
074100
074200* 0340 - SQUARE ROOT OF WS-SQRT-X BY NEWTON-RAPHSON, TEN PASSES.
074300 0340-SQRT-RTN.
074400     IF WS-SQRT-X = 0
074500         MOVE 0 TO WS-SQRT-GUESS
074600         GO TO 0340-EXIT
074700     END-IF.
074800     MOVE WS-SQRT-X TO WS-SQRT-GUESS.
074900     IF WS-SQRT-GUESS < 1
075000         MOVE 1 TO WS-SQRT-GUESS
075100     END-IF.
075200     PERFORM 0345-SQRT-ITER-RTN
075300         VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 10.
075400 0340-EXIT.
075500     EXIT.
075600
075700* 0345 - ONE NEWTON-RAPHSON REFINEMENT PASS, DRIVEN BY THE
075800*        OUT-OF-LINE PERFORM IN 0340 ABOVE.
075900 0345-SQRT-ITER-RTN.
076000     COMPUTE WS-SQRT-NEXT ROUNDED =
076100         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
076200     MOVE WS-SQRT-NEXT TO WS-SQRT-GUESS.
076300
076400* 0350 - ATAN(X) FOR X >= 0.  SERIES CONVERGES ONLY FOR X <= 1,
076500*        SO X > 1 USES ATAN(X) = PI/2 - ATAN(1/X).
076600 0350-ATAN-RTN.
076700     IF WS-TRIG-X > 1
076800         COMPUTE WS-TRIG-X = 1 / WS-TRIG-X
076900         PERFORM 0360-ATAN-SERIES-RTN THRU 0360-EXIT
077000         COMPUTE WS-TRIG-ANSWER = (WS-PI / 2) - WS-TRIG-ANSWER
077100     ELSE
077200         PERFORM 0360-ATAN-SERIES-RTN THRU 0360-EXIT
077300     END-IF.
077400 0350-EXIT.
077500     EXIT.
077600
077700* 0360 - ATAN(X) SERIES FOR 0 <= X <= 1.
077800 0360-ATAN-SERIES-RTN.
077900     MOVE WS-TRIG-X TO WS-TRIG-ANSWER.
078000     MOVE WS-TRIG-X TO WS-TRIG-TERM.
078100     COMPUTE WS-TRIG-XSQ = WS-TRIG-X * WS-TRIG-X.
078200     COMPUTE WS-TRIG-TERM = WS-TRIG-TERM * WS-TRIG-XSQ.
078300     COMPUTE WS-TRIG-ANSWER = WS-TRIG-ANSWER - (WS-TRIG-TERM / 3).
078400     COMPUTE WS-TRIG-TERM = WS-TRIG-TERM * WS-TRIG-XSQ.
078500     COMPUTE WS-TRIG-ANSWER = WS-TRIG-ANSWER + (WS-TRIG-TERM / 5).
078600     COMPUTE WS-TRIG-TERM = WS-TRIG-TERM * WS-TRIG-XSQ.
078700     COMPUTE WS-TRIG-ANSWER = WS-TRIG-ANSWER - (WS-TRIG-TERM / 7).
078800     COMPUTE WS-TRIG-TERM = WS-TRIG-TERM * WS-TRIG-XSQ.
078900     COMPUTE WS-TRIG-ANSWER = WS-TRIG-ANSWER + (WS-TRIG-TERM / 9).
079000     COMPUTE WS-TRIG-TERM = WS-TRIG-TERM * WS-TRIG-XSQ.
079100     COMPUTE WS-TRIG-ANSWER = WS-TRIG-ANSWER - (WS-TRIG-TERM / 11).
079200 0360-EXIT.
079300     EXIT.
079400
079500* 0400 - DISTANCE IN KM BETWEEN TWO NAMED LOCATIONS.  SETS
079600*        WS-HAV-DIST-KM AND WS-HAV-UNREACHABLE-SW.  AN UNKNOWN
079700*        NAME ON EITHER END LEAVES THE DISTANCE AT A VERY LARGE
079800*        NUMBER SO IT NEVER WINS A NEAREST-WAREHOUSE COMPARE.
079900 0400-DISTANCE-BY-NAME.
080000     MOVE 'N' TO WS-HAV-UNREACHABLE-SW.
080100     MOVE WS-DIST-NAME1 TO WS-LOOKUP-NAME.
080200     PERFORM 0230-LOOKUP-COORDS THRU 0230-EXIT.
080300     IF NOT LOOKUP-FOUND
080400         MOVE 'Y' TO WS-HAV-UNREACHABLE-SW
080500         MOVE 999999.9999 TO WS-HAV-DIST-KM
080600         GO TO 0400-EXIT
080700     END-IF.
080800     MOVE WS-LOOKUP-LAT TO WS-HAV-LAT1.
080900     MOVE WS-LOOKUP-LON TO WS-HAV-LON1.
081000     MOVE WS-DIST-NAME2 TO WS-LOOKUP-NAME.
081100     PERFORM 0230-LOOKUP-COORDS THRU 0230-EXIT.
081200     IF NOT LOOKUP-FOUND
081300         MOVE 'Y' TO WS-HAV-UNREACHABLE-SW
081400         MOVE 999999.9999 TO WS-HAV-DIST-KM
081500         GO TO 0400-EXIT
081600     END-IF.
081700     MOVE WS-LOOKUP-LAT TO WS-HAV-LAT2.
081800     MOVE WS-LOOKUP-LON TO WS-HAV-LON2.
081900     PERFORM 0300-HAVERSINE-RTN THRU 0300-EXIT.
082000 0400-EXIT.
082100     EXIT.
082200
082300* 0410 - WEATHER TRAVEL-TIME FACTOR FOR A DESTINATION NAME.
082400*        LEAVES 1 + ADJUSTMENT IN WS-WX-FACTOR.
082500 0410-WEATHER-FACTOR-RTN.
082600     MOVE 1.000 TO WS-WX-FACTOR.
082700     PERFORM 0415-WEATHER-MATCH-RTN
082800         VARYING WTH-IDX FROM 1 BY 1 UNTIL WTH-IDX > WS-WTH-TOTAL.
082900 0410-EXIT.
083000     EXIT.
083100
083200* 0415 - ONE PASS OF THE WEATHER TABLE COMPARE, DRIVEN BY THE
083300*        OUT-OF-LINE PERFORM IN 0410 ABOVE.
083400 0415-WEATHER-MATCH-RTN.
083500     IF WS-WTH-LOCATION (WTH-IDX) = WS-LOOKUP-NAME
083600         EVALUATE TRUE
083700             WHEN WS-WTH-CONDITION (WTH-IDX) = 'SNOW'
083800                 MOVE 1.300 TO WS-WX-FACTOR
083900             WHEN WS-WTH-CONDITION (WTH-IDX) = 'STORM'
084000             WHEN WS-WTH-CONDITION (WTH-IDX) = 'THUNDER'
084100                 MOVE 1.250 TO WS-WX-FACTOR
084200             WHEN WS-WTH-CONDITION (WTH-IDX) = 'RAIN'
084300             WHEN WS-WTH-CONDITION (WTH-IDX) = 'SHOWER'
084400                 MOVE 1.150 TO WS-WX-FACTOR
084500             WHEN WS-WTH-CONDITION (WTH-IDX) = 'FOG'
084600             WHEN WS-WTH-CONDITION (WTH-IDX) = 'MIST'
084700                 MOVE 1.100 TO WS-WX-FACTOR
084800             WHEN OTHER
084900                 MOVE 1.000 TO WS-WX-FACTOR
085000         END-EVALUATE
085100     END-IF.
085200
085300******************************************************************
085400* 0500 - ASSIGN EACH PENDING ORDER, IN FILE ORDER, TO THE TRUCK
085500*        WHOSE WAREHOUSE IS NEAREST THE ORDER'S SHIP-FROM AND
085600*        WHOSE ROUTE SO FAR STILL FITS THE ORDER'S PICKUP WINDOW.
085700*        A TRUCK PICKS UP ORDER AFTER ORDER IN SEQUENCE.
085800******************************************************************
085900 0500-ASSIGN-ORDERS-RTN.
086000     PERFORM 0510-ASSIGN-ONE-ORDER-RTN
086100         VARYING ORD-IDX FROM 1 BY 1 UNTIL ORD-IDX > WS-ORD-TOTAL.
086200 0500-EXIT.
086300     EXIT.
086400
086500* 0510 - WORK OUT THE SHIP-FROM/SHIP-TO LEG FOR ONE ORDER, THEN
086600*        TEST EVERY TRUCK AGAINST THE ORDER'S PICKUP WINDOW.
086700 0510-ASSIGN-ONE-ORDER-RTN.
086800     EVALUATE WS-ORD-PRIORITY (ORD-IDX)
086900         WHEN 'high'
087000             MOVE 240  TO WS-WINDOW-LIMIT
087100         WHEN 'low'
087200             MOVE 1440 TO WS-WINDOW-LIMIT
087300         WHEN OTHER
087400             MOVE 480  TO WS-WINDOW-LIMIT
087500     END-EVALUATE.
087600     MOVE WS-ORD-SHIP-FROM (ORD-IDX) TO WS-DIST-NAME1.
087700     MOVE WS-ORD-SHIP-TO   (ORD-IDX) TO WS-DIST-NAME2.
087800     PERFORM 0400-DISTANCE-BY-NAME THRU 0400-EXIT.
087900     IF HAV-UNREACHABLE
088000         GO TO 0510-EXIT
088100     END-IF.
088200     MOVE WS-HAV-DIST-KM TO WS-LEG2-DIST.
088300     MOVE WS-ORD-SHIP-TO (ORD-IDX) TO WS-LOOKUP-NAME.
088400     PERFORM 0410-WEATHER-FACTOR-RTN THRU 0410-EXIT.
088500     COMPUTE WS-LEG2-TIME = WS-LEG2-DIST * WS-WX-FACTOR.
088600     MOVE 0 TO WS-BEST-TRK-SUB.
088700     PERFORM 0520-TRY-TRUCK-RTN
088800         VARYING TRK-IDX FROM 1 BY 1 UNTIL TRK-IDX > WS-TRK-TOTAL.
088900     IF WS-BEST-TRK-SUB > 0
089000         ADD WS-BEST-DIST TO WS-TRK-RTE-DIST (WS-BEST-TRK-SUB)
089100         ADD WS-LEG2-DIST TO WS-TRK-RTE-DIST (WS-BEST-TRK-SUB)
089200         ADD WS-BEST-LEG1-TIME TO
089300             WS-TRK-RTE-TIME-MIN (WS-BEST-TRK-SUB)
089400         ADD WS-LEG2-TIME TO
089500             WS-TRK-RTE-TIME-MIN (WS-BEST-TRK-SUB)
089600         MOVE WS-TRK-RTE-ORD-CNT (WS-BEST-TRK-SUB) TO
089700             WS-ORD-SEQ (ORD-IDX)
089800         ADD 1 TO WS-TRK-RTE-ORD-CNT (WS-BEST-TRK-SUB)
089900         MOVE WS-BEST-TRK-SUB TO WS-ORD-TRK-SUB (ORD-IDX)
090000         MOVE WS-TRK-ID (WS-BEST-TRK-SUB) TO
090100             WS-ORD-TRUCK-ID (ORD-IDX)
090200         SET WS-ORD-ASSIGNED (ORD-IDX) TO TRUE
090300     END-IF.
090400 0510-EXIT.
090500     EXIT.
090600
090700* 0520 - ONE TRUCK'S ELIGIBILITY TEST FOR THE ORDER CURRENTLY
090800*        BEING ASSIGNED IN 0510 ABOVE, DRIVEN BY ITS OUT-OF-LINE
090900*        PERFORM.  KEEPS THE NEAREST-WAREHOUSE TRUCK THAT STILL
091000*        FITS THE PICKUP WINDOW.
091100 0520-TRY-TRUCK-RTN.
091200     MOVE WS-TRK-WAREHOUSE (TRK-IDX) TO WS-DIST-NAME1.
091300     MOVE WS-ORD-SHIP-FROM (ORD-IDX) TO WS-DIST-NAME2.
091400     PERFORM 0400-DISTANCE-BY-NAME THRU 0400-EXIT.
091500     IF HAV-UNREACHABLE
091600         GO TO 0520-EXIT
091700     END-IF.
091800     MOVE WS-HAV-DIST-KM TO WS-LEG1-DIST.
091900     MOVE WS-ORD-SHIP-FROM (ORD-IDX) TO WS-LOOKUP-NAME.
092000     PERFORM 0410-WEATHER-FACTOR-RTN THRU 0410-EXIT.
092100     COMPUTE WS-LEG1-TIME = WS-LEG1-DIST * WS-WX-FACTOR.
092200     COMPUTE WS-TRY-ROUTE-TIME =
092300         WS-TRK-RTE-TIME-MIN (TRK-IDX) + WS-LEG1-TIME + WS-LEG2-TIME.
092400     IF WS-TRY-ROUTE-TIME > WS-WINDOW-LIMIT OR
092500        WS-TRY-ROUTE-TIME > 1440
092600         GO TO 0520-EXIT
092700     END-IF.
092800     IF WS-BEST-TRK-SUB = 0 OR WS-LEG1-DIST < WS-BEST-DIST
092900         MOVE TRK-IDX       TO WS-BEST-TRK-SUB
093000         MOVE WS-LEG1-DIST  TO WS-BEST-DIST
093100         MOVE WS-LEG1-TIME  TO WS-BEST-LEG1-TIME
093200     END-IF.
093300 0520-EXIT.
093400     EXIT.
093500
093600******************************************************************
093700* 0600 - PER TRUCK, ADD UP REVENUE FOR THE ORDERS IT PICKED UP,
093800*        WORK OUT COST FROM THE ROUTE'S TOTAL DISTANCE/TIME, AND
093900*        LEAVE PROFIT AND MARGIN BEHIND FOR THE RANKING PASS.
094000******************************************************************
094100 0600-RATE-ROUTES-RTN.
094200     PERFORM 0610-RATE-ONE-TRUCK-RTN
094300         VARYING TRK-IDX FROM 1 BY 1 UNTIL TRK-IDX > WS-TRK-TOTAL.
094400 0600-EXIT.
094500     EXIT.
094600
094700* 0610 - REVENUE/COST/PROFIT/MARGIN FOR ONE TRUCK'S ROUTE.
094800 0610-RATE-ONE-TRUCK-RTN.
094900     MOVE ZERO TO WS-TRK-RTE-REVENUE (TRK-IDX).
095000     MOVE ZERO TO WS-TRK-RTE-COST (TRK-IDX).
095100     MOVE ZERO TO WS-TRK-RTE-PROFIT (TRK-IDX).
095200     MOVE ZERO TO WS-TRK-RTE-MARGIN (TRK-IDX).
095300     IF WS-TRK-RTE-ORD-CNT (TRK-IDX) > 0
095400         PERFORM 0620-ADD-ORDER-REVENUE-RTN
095500             VARYING ORD-IDX FROM 1 BY 1
095600             UNTIL ORD-IDX > WS-ORD-TOTAL
095700         COMPUTE WS-TRK-RTE-COST (TRK-IDX) ROUNDED =
095800             (0.35 * WS-TRK-RTE-DIST (TRK-IDX)) +
095900             (25.00 * (WS-TRK-RTE-TIME-MIN (TRK-IDX) / 60)) +
096000             (0.05 * WS-TRK-RTE-DIST (TRK-IDX)) +
096100             (50.00 + (0.02 * WS-TRK-RTE-DIST (TRK-IDX)))
096200         COMPUTE WS-TRK-RTE-PROFIT (TRK-IDX) ROUNDED =
096300             WS-TRK-RTE-REVENUE (TRK-IDX) - WS-TRK-RTE-COST (TRK-IDX)
096400         IF WS-TRK-RTE-REVENUE (TRK-IDX) > 0
096500             COMPUTE WS-TRK-RTE-MARGIN (TRK-IDX) ROUNDED =
096600                 (WS-TRK-RTE-PROFIT (TRK-IDX) /
096700                  WS-TRK-RTE-REVENUE (TRK-IDX)) * 100
096800         END-IF
096900         IF WS-TRK-RTE-PROFIT (TRK-IDX) > 0
097000             MOVE 'Y' TO WS-TRK-RTE-KEPT-SW (TRK-IDX)
097100         ELSE
097200             MOVE 'N' TO WS-TRK-RTE-KEPT-SW (TRK-IDX)
097300         END-IF
097400     ELSE
097500         MOVE 'N' TO WS-TRK-RTE-KEPT-SW (TRK-IDX)
097600     END-IF.
097700
097800* 0620 - IF THIS ORDER RODE ON THE TRUCK CURRENTLY BEING RATED,
097900*        ADD ITS REVENUE (HEATING/HAZMAT FACTORS APPLIED) IN.
098000 0620-ADD-ORDER-REVENUE-RTN.
098100     IF WS-ORD-ASSIGNED (ORD-IDX) AND
098200        WS-ORD-TRK-SUB (ORD-IDX) = TRK-IDX
098300         MOVE 1.000 TO WS-SPECIAL-FACTOR
098400         IF WS-ORD-REQ-HEAT (ORD-IDX) = 'Y'
098500             COMPUTE WS-SPECIAL-FACTOR = WS-SPECIAL-FACTOR * 1.2
098600         END-IF
098700         IF WS-ORD-REQ-HAZMAT (ORD-IDX) = 'Y'
098800             COMPUTE WS-SPECIAL-FACTOR = WS-SPECIAL-FACTOR * 1.5
098900         END-IF
099000         COMPUTE WS-ORDER-REVENUE ROUNDED =
099100             100.00 * (WS-ORD-WEIGHT-KG (ORD-IDX) / 1000) *
099200             WS-SPECIAL-FACTOR
099300         ADD WS-ORDER-REVENUE TO WS-TRK-RTE-REVENUE (TRK-IDX)
099400     END-IF.
099500
099600******************************************************************
099700* 0700 - BUBBLE THE TRUCK TABLE INTO PROFIT-MARGIN DESCENDING
099800*        ORDER SO THE BEST LANES PRINT (AND GET TRAILERS) FIRST.
099900*        RT1, 11/14/2001.
100000******************************************************************
100100 0700-RANK-ROUTES-RTN.
100200     IF WS-TRK-TOTAL > 1
100300         MOVE 'Y' TO WS-SWAPPED-SW
100400         PERFORM 0710-BUBBLE-PASS-RTN UNTIL NOT A-SWAP-HAPPENED
100500     END-IF.
100600 0700-EXIT.
100700     EXIT.
100800
100900* 0710 - ONE FULL PASS OVER THE TRUCK TABLE.
101000 0710-BUBBLE-PASS-RTN.
101100     MOVE 'N' TO WS-SWAPPED-SW.
101200     PERFORM 0720-BUBBLE-COMPARE-RTN
101300         VARYING WS-PASS-SUB FROM 1 BY 1
101400         UNTIL WS-PASS-SUB >= WS-TRK-TOTAL.
101500
101600* 0720 - COMPARE TWO ADJACENT ENTRIES, SWAP THE WHOLE 135-BYTE
101700*        BLOCK (VIA WS-TRUCK-ENTRY-BLOCK) WHEN OUT OF ORDER.
101800 0720-BUBBLE-COMPARE-RTN.
101900     COMPUTE WS-SUB2 = WS-PASS-SUB + 1.
102000     IF WS-TRK-RTE-MARGIN (WS-PASS-SUB) <
102100        WS-TRK-RTE-MARGIN (WS-SUB2)
102200         MOVE WS-TRUCK-CHARS (WS-PASS-SUB) TO WS-SWAP-HOLD
102300         MOVE WS-TRUCK-CHARS (WS-SUB2) TO WS-TRUCK-CHARS (WS-PASS-SUB)
102400         MOVE WS-SWAP-HOLD TO WS-TRUCK-CHARS (WS-SUB2)
102500         SET A-SWAP-HAPPENED TO TRUE
102600     END-IF.
102700
102800******************************************************************
102900* 0800 - HAND OUT TRAILERS TO EVERY ORDER ON A KEPT ROUTE AND
103000*        WRITE THE ASSIGNMENT RECORD.  JEC1, 04/03/1995 - WATCH
103100*        THE PALLET-JACK CHECK ON HEATED FREIGHT.
103200******************************************************************
103300 0800-ASSIGN-TRAILERS-RTN.
103400     PERFORM 0810-ASSIGN-TRUCK-TRAILERS-RTN
103500         VARYING TRK-IDX FROM 1 BY 1 UNTIL TRK-IDX > WS-TRK-TOTAL.
103600 0800-EXIT.
103700     EXIT.
103800
103900* 0810 - ALL OF ONE (KEPT) TRUCK'S ORDERS GET A TRAILER.
104000 0810-ASSIGN-TRUCK-TRAILERS-RTN.
104100     IF WS-TRK-RTE-KEPT (TRK-IDX)
104200         PERFORM 0820-ASSIGN-ORDER-TRAILER-RTN
104300             VARYING ORD-IDX FROM 1 BY 1
104400             UNTIL ORD-IDX > WS-ORD-TOTAL
104500     END-IF.
104600
104700* 0820 - IF THIS ORDER RODE THE TRUCK BEING HANDLED, FIND IT A
104800*        TRAILER AND WRITE THE ASSIGNMENT.  MATCHES ON THE
104900*        TRUCK'S ID TEXT, NOT ITS TABLE POSITION, BECAUSE THE
105000*        0700 RANKING PASS MAY HAVE MOVED THE TRUCK'S ENTRY.
105100 0820-ASSIGN-ORDER-TRAILER-RTN.
105200     IF WS-ORD-ASSIGNED (ORD-IDX) AND
105300        WS-ORD-TRUCK-ID (ORD-IDX) = WS-TRK-ID (TRK-IDX)
105400         MOVE 'N' TO WS-TRL-FOUND-SW
105500         PERFORM 0830-TRY-TRAILER-RTN
105600             VARYING TRL-IDX FROM 1 BY 1
105700             UNTIL TRL-IDX > WS-TRL-TOTAL OR TRAILER-FOUND
105800         IF TRAILER-FOUND
105900             ADD WS-ORD-WEIGHT-KG (ORD-IDX) TO
106000                 WS-TRL-CUR-KG (WS-FOUND-TRL-SUB)
106100             MOVE WS-ORD-ID (ORD-IDX)  TO ASG-ORDER-ID
106200             MOVE WS-TRK-ID (TRK-IDX)  TO ASG-TRUCK-ID
106300             MOVE WS-TRL-ID (WS-FOUND-TRL-SUB) TO ASG-TRAILER-ID
106400             MOVE WS-ORD-SEQ (ORD-IDX) TO ASG-SEQUENCE
106500             MOVE 'OPTIMIZATION-ENGINE' TO ASG-ASSIGNED-BY
106600             MOVE WS-RUN-DATE-NUM TO ASG-DATE
106700             WRITE ASG-RECORD
106800             ADD 1 TO WS-ASG-TOTAL
106900         END-IF
107000     END-IF.
107100
107200* 0830 - ONE TRAILER'S ELIGIBILITY TEST FOR THE ORDER CURRENTLY
107300*        BEING HANDLED IN 0820 ABOVE.
107400 0830-TRY-TRAILER-RTN.
107500     IF WS-TRL-MAX-KG (TRL-IDX) >= WS-ORD-WEIGHT-KG (ORD-IDX)
107600        AND WS-TRL-WAREHOUSE (TRL-IDX) = WS-ORD-SHIP-FROM (ORD-IDX)
107700        AND (WS-ORD-REQ-HEAT (ORD-IDX) NOT = 'Y' OR
107800             WS-TRL-PALLET-JACK (TRL-IDX) = 'Y')
107900         MOVE TRL-IDX TO WS-FOUND-TRL-SUB
108000         MOVE 'Y' TO WS-TRL-FOUND-SW
108100     END-IF.
108200
108300******************************************************************
108400* 0900 - PRINT THE ROUTE OPTIMIZATION SUMMARY.
108500******************************************************************
108600 0900-PRINT-REPORT-RTN.
108700     MOVE ZERO TO WS-RTE-TOTAL.
108800     MOVE ZERO TO WS-GT-REVENUE WS-GT-COST WS-GT-PROFIT.
108900     MOVE ZERO TO WS-GT-DIST WS-GT-TIME-HRS WS-GT-MARGIN.
109000     PERFORM 0905-COMPUTE-GRAND-TOTALS-RTN
109100         VARYING TRK-IDX FROM 1 BY 1 UNTIL TRK-IDX > WS-TRK-TOTAL.
109200     IF WS-GT-REVENUE > 0
109300         COMPUTE WS-GT-MARGIN ROUNDED =
109400             (WS-GT-PROFIT / WS-GT-REVENUE) * 100
109500     END-IF.
109600     PERFORM 0910-PRINT-HEADER-RTN.
109700     PERFORM 0920-PRINT-DETAIL-RTN
109800         VARYING TRK-IDX FROM 1 BY 1 UNTIL TRK-IDX > WS-TRK-TOTAL.
109900     PERFORM 0930-PRINT-TOTALS-RTN.
110000     PERFORM 0940-PRINT-INTAKE-RTN.
110100 0900-EXIT.
110200     EXIT.
110300
110400* 0905 - FOLD ONE TRUCK'S FIGURES INTO THE RUN'S GRAND TOTALS
110500*        (KEPT ROUTES ONLY) AND THE ROUTE COUNT (KEPT + SKIPPED).
110600 0905-COMPUTE-GRAND-TOTALS-RTN.
110700     IF WS-TRK-RTE-ORD-CNT (TRK-IDX) > 0
110800         ADD 1 TO WS-RTE-TOTAL
110900         IF WS-TRK-RTE-KEPT (TRK-IDX)
111000             ADD WS-TRK-RTE-REVENUE (TRK-IDX) TO WS-GT-REVENUE
111100             ADD WS-TRK-RTE-COST    (TRK-IDX) TO WS-GT-COST
111200             ADD WS-TRK-RTE-PROFIT  (TRK-IDX) TO WS-GT-PROFIT
111300             ADD WS-TRK-RTE-DIST    (TRK-IDX) TO WS-GT-DIST
111400             COMPUTE WS-GT-TIME-HRS = WS-GT-TIME-HRS +
111500                 (WS-TRK-RTE-TIME-MIN (TRK-IDX) / 60)
111600         END-IF
111700     END-IF.
111800
111900* 0910 - TITLE AND RUN-DATE/COUNTS BANNER.
112000 0910-PRINT-HEADER-RTN.
112100     MOVE WS-RUN-DATE-NUM TO H2-RUN-DATE.
112200     MOVE WS-RTE-TOTAL    TO H2-ROUTES.
112300     MOVE WS-ASG-TOTAL    TO H2-ASSIGNS.
112400     WRITE PRT-LINE FROM WS-HEAD1.
112500     WRITE PRT-LINE FROM WS-HEAD2.
112600     MOVE SPACES TO PRT-LINE.
112700     WRITE PRT-LINE.
112800 0910-EXIT.
112900     EXIT.
113000
113100* 0920 - ONE DETAIL LINE PER TRUCK THAT PICKED UP AT LEAST ONE
113200*        ORDER, KEPT OR SKIPPED.
113300 0920-PRINT-DETAIL-RTN.
113400     IF WS-TRK-RTE-ORD-CNT (TRK-IDX) > 0
113500         MOVE WS-TRK-ID (TRK-IDX)          TO D-TRUCK-ID
113600         MOVE WS-TRK-RTE-ORD-CNT (TRK-IDX) TO D-ORD-CNT
113700         MOVE WS-TRK-RTE-DIST (TRK-IDX)    TO D-DIST-KM
113800         COMPUTE D-TIME-HRS = WS-TRK-RTE-TIME-MIN (TRK-IDX) / 60
113900         MOVE WS-TRK-RTE-REVENUE (TRK-IDX) TO D-REVENUE
114000         MOVE WS-TRK-RTE-COST (TRK-IDX)    TO D-COST
114100         MOVE WS-TRK-RTE-PROFIT (TRK-IDX)  TO D-PROFIT
114200         MOVE WS-TRK-RTE-MARGIN (TRK-IDX)  TO D-MARGIN
114300         IF WS-TRK-RTE-KEPT (TRK-IDX)
114400             MOVE SPACES TO D-SKIPPED
114500         ELSE
114600             MOVE 'SKIPPED' TO D-SKIPPED
114700         END-IF
114800         WRITE PRT-LINE FROM WS-DETAIL-LINE
114900     END-IF.
115000
115100* 0930 - GRAND-TOTALS LINE.
115200 0930-PRINT-TOTALS-RTN.
115300     MOVE WS-GT-REVENUE  TO T-REVENUE.
115400     MOVE WS-GT-COST     TO T-COST.
115500     MOVE WS-GT-PROFIT   TO T-PROFIT.
115600     MOVE WS-GT-MARGIN   TO T-MARGIN.
115700     MOVE WS-GT-DIST     TO T-DIST.
115800     MOVE WS-GT-TIME-HRS TO T-TIME.
115900     WRITE PRT-LINE FROM WS-TOTAL-LINE.
116000 0930-EXIT.
116100     EXIT.
116200
116300* 0940 - RT3: INTAKE READ/LOADED/REJECTED COUNTS LINE.  WS-READ-CNT
116400*        IS THE ORDER MASTER'S OWN RECORD COUNT (EVERYTHING THAT
116500*        PASSED INTAKE), WS-ERR-CNT IS THE ERRORS FILE ORDINTK
116600*        WROTE FOR THIS SAME RUN, AND READ IS THE SUM OF BOTH -
116700*        THE SAME THREE NUMBERS ORDINTK'S OWN 0990-END-JOB PRINTS.
116800 0940-PRINT-INTAKE-RTN.
116900     ADD WS-READ-CNT WS-ERR-CNT GIVING WS-INTAKE-READ-CNT.
117000     MOVE WS-INTAKE-READ-CNT TO I-READ.
117100     MOVE WS-READ-CNT        TO I-LOADED.
117200     MOVE WS-ERR-CNT         TO I-REJECT.
117300     WRITE PRT-LINE FROM WS-INTAKE-LINE.
117400 0940-EXIT.
117500     EXIT.
117600
117700******************************************************************
117800* 0990 - CLOSE UP AND GO HOME.
117900******************************************************************
118000 0990-END-JOB.
118100     DISPLAY 'DISPATCH - TRUCKS LOADED    : ' WS-TRK-TOTAL.
118200     DISPLAY 'DISPATCH - TRAILERS LOADED  : ' WS-TRL-TOTAL.
118300     DISPLAY 'DISPATCH - ORDERS PENDING   : ' WS-ORD-TOTAL.
118400     DISPLAY 'DISPATCH - ROUTES PRINTED   : ' WS-RTE-TOTAL.
118500     DISPLAY 'DISPATCH - ASSIGNMENTS MADE : ' WS-ASG-TOTAL.
118600     CLOSE TRKFILE.
118700     CLOSE TRLFILE.
118800     CLOSE LOCFILE.
118900     CLOSE WTHFILE.
119000     CLOSE ORDFILE.
119100     CLOSE ERRFILE.
119200     CLOSE ASGFILE.
119300     CLOSE PRLINE.
119400     STOP RUN.
