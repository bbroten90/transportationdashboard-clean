000100*  ERR FILE SELECT - REJECTED INTAKE RECORDS
000200     SELECT ERRFILE ASSIGN TO ERRORS
000300            FILE STATUS IS ERR-STATUS
000400            ORGANIZATION IS LINE SEQUENTIAL.
